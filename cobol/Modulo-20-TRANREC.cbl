000100*================================================================*        
000200*  TRANREC  -  SHARED RECORD LAYOUT FOR THE COST-SUPPLY-DEMAND  *         
000300*              INPUT FILE.  COPIED INTO PGM TRANSPRT AND INTO   *         
000400*              THE NIGHTLY LANE-COST EXTRACT SO BOTH PROGRAMS   *         
000500*              AGREE ON THE SOURCE ROW LAYOUT.                  *         
000600*================================================================*        
000700*  EM   14/05/1986  ORIGINAL COPYBOOK - LEAST COST / MODI WKSHOP          
000800*  MGV  02/05/1996  PULLED OUT OF TRANSPRT (TKT0488) SO THE               
000900*                   NIGHTLY LANE-COST EXTRACT COULD COPY IT TOO.          
001000*  DHR  30/08/2004  WIDENED COST-AMT-I TABLE TO 10 DESTINATIONS.          
001100*================================================================*        
001200*                                                                         
001300*----------------------------------------------------------------*        
001400*  COST-IN-REC - ONE PER SOURCE (PLANT/WAREHOUSE) ROW OF THE    *         
001500*  COST-SUPPLY-DEMAND-IN FILE.  HOLDS THE ROW'S SUPPLY QTY AND  *         
001600*  ONE UNIT-COST VALUE PER DESTINATION COLUMN.  TABLE WIDTH IS  *         
001700*  FIXED AT WS-MAX-DESTS (SEE TRANSPRT WORKING-STORAGE) FOR A   *         
001800*  GIVEN RUN.                                                   *         
001900*----------------------------------------------------------------*        
002000 01  COST-IN-REC.                                                         
002100     05  SOURCE-INDEX-I              PIC 9(02).                           
002200     05  SUPPLY-QTY-I                PIC S9(07).                          
002300     05  COST-AMT-I OCCURS 10 TIMES  PIC S9(05).                          
002400     05  FILLER                      PIC X(21).                           
