000100CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK                             
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID. TRANSPRT.                                                    
000400 AUTHOR. E. MARCANO.                                                      
000500 INSTALLATION. IBM-BCP.                                                   
000600 DATE-WRITTEN. 14/05/1986.                                                
000700 DATE-COMPILED. 14/05/1986.                                               
000800 SECURITY. NONE.                                                          
000900*================================================================*        
001000* TRANSPRT - LEAST COST / MODI TRANSPORTATION-PROBLEM SOLVER   =*         
001100* READS A COST/SUPPLY/DEMAND MATRIX, BUILDS AN INITIAL BASIC   =*         
001200* FEASIBLE SOLUTION BY THE LEAST COST METHOD, AND DRIVES IT TO =*         
001300* OPTIMALITY WITH THE MODI (MODIFIED DISTRIBUTION) METHOD.     =*         
001400* WRITES THE FINAL SHIP-FROM/SHIP-TO ALLOCATION, THE ROW AND   =*         
001500* COLUMN POTENTIALS, THE OPTIMAL FREIGHT COST AND A NARRATIVE  =*         
001600* TRACE OF EVERY ITERATION TO SOLUTION-OUT.                    =*         
001700*================================================================*        
001800*                       C H A N G E   L O G                      *        
001900*----------------------------------------------------------------*        
002000* DATE       BY      TICKET   DESCRIPTION                         TKT0001 
002100* ---------- ------- -------- --------------------------------    TKT0001 
002200* 14/05/1986 EM      TKT0001  ORIGINAL PROGRAM - LEAST COST IBFS  TKT0001 
002300*                     AND MODI OPTIMALITY LOOP PER TRAFFIC DEPT.  TKT0001 
002400*                     REQUEST FOR THE FREIGHT-LANE STUDY.         TKT0001 
002500* 02/09/1987 EM      TKT0118  ADDED DEGENERACY FIX-UP (RULE: M+N-1TKT0118 
002600*                     BASIC CELLS) AFTER WAREHOUSE-7 RUN ABENDED  TKT0118 
002700*                     WITH AN UNDERSUBSCRIPTED U/V TABLE.         TKT0118 
002800* 23/03/1989 RTV     TKT0204  CORRECTED STABLE SORT OF THE COST   TKT0204 
002900*                     CELL TABLE - TIES WERE NOT KEEPING ENCOUNTERTKT0204 
003000*                     ORDER, THREW OFF THE IBFS FOR TIE-COST LANESTKT0204 
003100* 11/01/1991 RTV     TKT0299  WIDENED SUPPLY/DEMAND QTY TO S9(07) TKT0299 
003200*                     FOR THE NEW BULK-CHEMICAL LANES.            TKT0299 
003300* 07/07/1992 JLQ     TKT0355  ADDED THE CLOSED-LOOP TRACE TO THE  TKT0355 
003400*                     SOLUTION-OUT NARRATIVE FOR AUDIT OF THE MODITKT0355 
003500*                     PIVOTS - TRAFFIC DEPT COULD NOT RECONSTRUCT TKT0355 
003600*                     A PRIOR RUN BY HAND.                        TKT0355 
003700* 19/10/1994 JLQ     TKT0410  ADDED DEFENSIVE ITERATION CAP - A BATKT0410 
003800*                     COST MATRIX ON THE SOUTH-PLANT TEST FILE LEFTKT0410 
003900*                     THE MODI LOOP RUNNING PAST SHIFT CHANGE.    TKT0410 
004000* 02/05/1996 MGV     TKT0488  SPLIT THE RECORD LAYOUTS OUT TO     TKT0488 
004100*                     COPYBOOK TRANREC SO THE NIGHTLY LANE-COST   TKT0488 
004200*                     EXTRACT PROGRAM COULD SHARE THE SAME LAYOUT.TKT0488 
004300* 09/12/1998 MGV     TKT0560  Y2K REMEDIATION - DATE-WRITTEN AND  TKT0560 
004400*                     DATE-COMPILED REVIEWED, NO 2-DIGIT YEAR DATATKT0560 
004500*                     FIELDS IN THIS PROGRAM, NO CODE CHANGE      TKT0560 
004600*                     REQUIRED. SIGNED OFF PER Y2K PROJECT PLAN.  TKT0560 
004700* 14/02/2001 DHR     TKT0633  UNBALANCED-PROBLEM WARNING NOW ALSO TKT0633 
004800*                     WRITTEN TO THE SUMMARY LINE, NOT JUST THE   TKT0633 
004900*                     HEADER - AUDIT FLAGGED A RUN WHERE THE      TKT0633 
005000*                     WARNING SCROLLED OFF THE OPERATOR CONSOLE.  TKT0633 
005100* 30/08/2004 DHR     TKT0701  RAISED WS-MAX-SOURCES/WS-MAX-DESTS  TKT0701 
005200*                     FROM 6 TO 10 FOR THE REGIONAL CONSOLIDATION.TKT0701 
005300* 18/06/2007 PBS     TKT0779  CORRECTED POTENTIAL PROPAGATION - A TKT0779 
005400*                     DISCONNECTED BASIC-CELL GRAPH ON A DEGENERATTKT0779 
005500*                     RUN LEFT SOME V-VALUES AT THE UNSET SENTINELTKT0779 
005600* 25/03/2012 PBS     TKT0861  REWRAPPED THE LEAVING-CELL LOGIC -  TKT0861 
005700*                     A THETA-ZERO DEGENERATE PIVOT WAS DEMOTING  TKT0861 
005800*                     THE WRONG MINUS CELL TO NON-BASIC.          TKT0861 
005900* 19/03/2021 RCH     TKT0942  ADDED UPSI-0 TRACE SWITCH SO THE IBFTKT0942 
006000*                     AND LOOP-SEARCH DIAGNOSTICS CAN BE TURNED ONTKT0942 
006100*                     AT OPERATOR REQUEST WITHOUT A RECOMPILE.    TKT0942 
006200* 06/11/2024 SAR     TKT0988  AUDIT FOUND THE MODI TRACE WAS ONLY TKT0988 
006300*                     WRITING THE FINAL TABLEAU - ADDED THE PER-  TKT0988 
006400*                     ITERATION NARRATIVE (IMPROVEMENT INDICES,   TKT0988 
006500*                     ENTERING CELL, CLOSED LOOP, THETA, LEAVING  TKT0988 
006600*                     CELL, POST-PIVOT TABLE) TRAFFIC DEPT NEEDS  TKT0988 
006700*                     TO RECONSTRUCT A RUN BY HAND.  ALSO FIXED   TKT0988 
006800*                     DEGENERACY PROMOTION TO WALK CELLS IN ROW-  TKT0988 
006900*                     MAJOR ORDER INSTEAD OF THE COST-SORTED WORK TKT0988 
007000*                     TABLE - WAS PROMOTING IN COST ORDER.        TKT0988 
007100* 09/08/2026 LMF     TKT1042  LOOP SEARCH NEVER RECOGNIZED A      TKT1042 
007200*                     COLUMN-MOVE BACK TO THE ENTERING CELL, SO NOTKT1042 
007300*                     NON-TRIVIAL RUN EVER CLOSED A LOOP OR PIVOT-TKT1042 
007400*                     ED - ADDED THE SAME ENTER-ROW/ENTER-COL TESTTKT1042 
007500*                     430-SCAN-ROW-CANDIDATE ALREADY HAD.  ALSO   TKT1042 
007600*                     FIXED THE SUMMARY LINE GOING OUT BLANK EVERYTKT1042 
007700*                     RUN SINCE TKT0988 - 500-EMIT-LINE CLEARS THETKT1042 
007800*                     NARRATIVE BUFFER AFTER EVERY TRACE LINE, SO TKT1042 
007900*                     THE WARNING/OPTIMALITY TEXT NEVER SURVIVED  TKT1042 
008000*                     TO 630-WRITE-SUMMARY.  STATUS TEXT NOW ALSO TKT1042 
008100*                     CAPTURED INTO WS-FINAL-STATUS-MSG, WHICH    TKT1042 
008200*                     500-EMIT-LINE DOES NOT TOUCH.               TKT1042 
008300* 09/08/2026 LMF     TKT1043  ROW 1/COLUMN 1 OF EVERY RUN WAS     TKT1043 
008400*                     CLOBBERING WORKING STORAGE - SOURCE-INDEX-I TKT1043 
008500*                     AND DEST-INDEX-I COME IN 0-BASED FROM THE   TKT1043 
008600*                     EXTRACT FILES BUT EVERY TABLE IN THIS       TKT1043 
008700*                     PROGRAM SUBSCRIPTS FROM 1.  RESUBSCRIPTED   TKT1043 
008800*                     005-STORE-COST-RECORD/010-STORE-DEMAND-REC  TKT1043 
008900*                     FROM WS-NUM-SOURCES/WS-NUM-DESTS INSTEAD.   TKT1043 
009000*                     ALSO DROPPED THE UPSI-0 TRACE SWITCH ADDED  TKT1043 
009100*                     UNDER TKT0942 - IT WAS NEVER WIRED TO ANY   TKT1043 
009200*                     DISPLAY IN THIS PROGRAM AND OPERATIONS HAS  TKT1043 
009300*                     NEVER SET THAT UPSI BIT ON THIS JOB IN 5    TKT1043 
009400*                     YEARS.  TRACE OUTPUT STAYS UNCONDITIONAL, ASTKT1043 
009500*                     IT WAS BEFORE TKT0942.                      TKT1043 
009600*================================================================*        
009700*                                                                         
009800 ENVIRONMENT DIVISION.                                                    
009900 CONFIGURATION SECTION.                                                   
010000 SOURCE-COMPUTER. IBM-390.                                                
010100 OBJECT-COMPUTER. IBM-390.                                                
010200 INPUT-OUTPUT SECTION.                                                    
010300 FILE-CONTROL.                                                            
010400     SELECT COST-SUPPLY-DEMAND-IN                                         
010500        ASSIGN TO TRANCOST                                                
010600        FILE STATUS IS FS-COST-IN.                                        
010700*                                                                         
010800     SELECT DEMAND-IN                                                     
010900        ASSIGN TO TRANDMND                                                
011000        FILE STATUS IS FS-DEMAND-IN.                                      
011100*                                                                         
011200     SELECT SOLUTION-OUT                                                  
011300        ASSIGN TO TRANSOLN                                                
011400        FILE STATUS IS FS-SOLUTION-OUT.                                   
011500*                                                                         
011600 DATA DIVISION.                                                           
011700 FILE SECTION.                                                            
011800 FD  COST-SUPPLY-DEMAND-IN                                                
011900     RECORDING MODE IS F                                                  
012000     LABEL RECORDS ARE STANDARD                                           
012100     BLOCK CONTAINS 0 RECORDS                                             
012200     RECORD CONTAINS 80 CHARACTERS                                        
012300     DATA RECORD IS COST-IN-REC.                                          
012400     COPY TRANREC.                                                        
012500*                                                                         
012600*----------------------------------------------------------------*        
012700* DEMAND-IN-REC - ONE PER DESTINATION (CUSTOMER) OF THE SMALL   *         
012800* DEMAND-IN FILE.  NOT SHARED WITH ANY OTHER PROGRAM SO IT IS   *         
012900* KEPT LOCAL RATHER THAN COPYBOOKED (SEE TKT0488).               *        
013000*----------------------------------------------------------------*        
013100 FD  DEMAND-IN                                                            
013200     RECORDING MODE IS F                                                  
013300     LABEL RECORDS ARE STANDARD                                           
013400     BLOCK CONTAINS 0 RECORDS                                             
013500     RECORD CONTAINS 80 CHARACTERS                                        
013600     DATA RECORD IS DEMAND-IN-REC.                                        
013700 01  DEMAND-IN-REC.                                                       
013800     05  DEST-INDEX-I                PIC 9(02).                           
013900     05  DEMAND-QTY-I                PIC S9(07).                          
014000     05  FILLER                      PIC X(71).                           
014100*                                                                         
014200*----------------------------------------------------------------*        
014300* SOLUTION-OUT-REC - ONE LINE OF THE SOLUTION-OUT TRACE FILE.   *         
014400* FOUR KINDS OF LINE RIDE THIS ONE FD (PLAIN NARRATIVE TEXT, AN *         
014500* ALLOCATION-TABLE ROW, A U/V POTENTIAL LINE, AND THE FINAL     *         
014600* SUMMARY LINE) SO THE 01-LEVEL IS REDEFINED THREE WAYS TO PICK *         
014700* UP EDITED NUMERIC PICTURES FOR EACH KIND.                     *         
014800*----------------------------------------------------------------*        
014900 FD  SOLUTION-OUT                                                         
015000     RECORDING MODE IS F                                                  
015100     LABEL RECORDS ARE OMITTED                                            
015200     BLOCK CONTAINS 0 RECORDS                                             
015300     RECORD CONTAINS 133 CHARACTERS                                       
015400     DATA RECORD IS SOLUTION-OUT-REC.                                     
015500 01  SOLUTION-OUT-REC.                                                    
015600     05  SOLUTION-LINE-TEXT          PIC X(133).                          
015700*                                                                         
015800 01  ALLOC-LINE-O REDEFINES SOLUTION-OUT-REC.                             
015900     05  FILLER                      PIC X(06).                           
016000     05  ALLOC-SOURCE-NO-O           PIC Z9.                              
016100     05  FILLER                      PIC X(02).                           
016200     05  ALLOC-QTY-O OCCURS 10 TIMES PIC ZZZZZZ9-.                        
016300     05  FILLER                      PIC X(43).                           
016400*                                                                         
016500 01  POTENTIAL-LINE-O REDEFINES SOLUTION-OUT-REC.                         
016600     05  FILLER                      PIC X(06).                           
016700     05  POTENTIAL-LETTER-O          PIC X(01).                           
016800     05  FILLER                      PIC X(01).                           
016900     05  POTENTIAL-INDEX-O           PIC Z9.                              
017000     05  FILLER                      PIC X(02).                           
017100     05  POTENTIAL-VALUE-O           PIC ZZZZZ9.99-.                      
017200     05  FILLER                      PIC X(02).                           
017300     05  POTENTIAL-UNSET-LIT-O       PIC X(14).                           
017400     05  FILLER                      PIC X(96).                           
017500*                                                                         
017600 01  SUMMARY-LINE-O REDEFINES SOLUTION-OUT-REC.                           
017700     05  FILLER                      PIC X(06).                           
017800     05  SUMMARY-LABEL-O             PIC X(20).                           
017900     05  SUMMARY-COST-O              PIC $$$,$$$,$$9.99-.                 
018000     05  FILLER                      PIC X(02).                           
018100     05  SUMMARY-ITER-O              PIC ZZZ9.                            
018200     05  FILLER                      PIC X(02).                           
018300     05  SUMMARY-MESSAGE-O           PIC X(87).                           
018400*----------------------------------------------------------------*        
018500*  IMPROVE-LINE-O - ONE CELL'S IMPROVEMENT INDEX IN THE PER-     *        
018600*  ITERATION MODI TRACE (TKT0988).  ROW/COL ARE 1-UP DISPLAY     *        
018700*  SUBSCRIPTS, VALUE IS BLANK-IF-BASIC (SEE 420-MOVE-ONE-IMPROVE *        
018800*  -CELL), BASIC-LIT HOLDS THE LITERAL 'BASIC' FOR BASIC CELLS.  *        
018900*----------------------------------------------------------------*        
019000 01  IMPROVE-LINE-O REDEFINES SOLUTION-OUT-REC.                           
019100     05  FILLER                      PIC X(06).                           
019200     05  IMPROVE-ROW-O               PIC Z9.                              
019300     05  FILLER                      PIC X(01).                           
019400     05  IMPROVE-COL-O               PIC Z9.                              
019500     05  FILLER                      PIC X(02).                           
019600     05  IMPROVE-VALUE-O             PIC ZZZZZZ9-.                        
019700     05  FILLER                      PIC X(02).                           
019800     05  IMPROVE-BASIC-LIT-O         PIC X(05).                           
019900     05  FILLER                      PIC X(105).                          
020000*----------------------------------------------------------------*        
020100*  LOOP-LINE-O - ONE CELL IN THE CLOSED-LOOP CELL LIST PRINTED   *        
020200*  FOR EACH MODI ITERATION (TKT0988).  SIGN-O CARRIES '+' OR '-' *        
020300*  PER BUSINESS RULE 6 (EVEN STEPS ADD, ODD STEPS SUBTRACT).     *        
020400*----------------------------------------------------------------*        
020500 01  LOOP-LINE-O REDEFINES SOLUTION-OUT-REC.                              
020600     05  FILLER                      PIC X(06).                           
020700     05  LOOP-STEP-O                 PIC Z9.                              
020800     05  FILLER                      PIC X(01).                           
020900     05  LOOP-SIGN-O                 PIC X(01).                           
021000     05  FILLER                      PIC X(01).                           
021100     05  LOOP-ROW-O                  PIC Z9.                              
021200     05  FILLER                      PIC X(01).                           
021300     05  LOOP-COL-O                  PIC Z9.                              
021400     05  FILLER                      PIC X(117).                          
021500*                                                                         
021600 WORKING-STORAGE SECTION.                                                 
021700*================================================================*        
021800*  W S   -   C O N S T A N T S   A N D   L I M I T S            *         
021900*================================================================*        
022000 77  WS-MAX-SOURCES          PIC S9(04) COMP VALUE 10.                    
022100 77  WS-MAX-DESTS            PIC S9(04) COMP VALUE 10.                    
022200 77  WS-MAX-CELLS            PIC S9(04) COMP VALUE 100.                   
022300 77  WS-MAX-PATH             PIC S9(04) COMP VALUE 40.                    
022400 77  WS-MAX-QUEUE            PIC S9(04) COMP VALUE 100.                   
022500 77  WS-ITER-CAP             PIC S9(04) COMP VALUE 500.                   
022600 77  WS-NUM-SOURCES          PIC S9(04) COMP VALUE 0.                     
022700 77  WS-NUM-DESTS            PIC S9(04) COMP VALUE 0.                     
022800 77  WS-BASIC-CELL-CNT       PIC S9(04) COMP VALUE 0.                     
022900 77  WS-REQUIRED-BASIC       PIC S9(04) COMP VALUE 0.                     
023000 77  WS-ITER-COUNT           PIC S9(04) COMP VALUE 0.                     
023100 77  WS-ENTER-ROW            PIC S9(04) COMP VALUE 0.                     
023200 77  WS-ENTER-COL            PIC S9(04) COMP VALUE 0.                     
023300 77  WS-LEAVE-ROW            PIC S9(04) COMP VALUE 0.                     
023400 77  WS-LEAVE-COL            PIC S9(04) COMP VALUE 0.                     
023500 77  WS-QUEUE-HEAD           PIC S9(04) COMP VALUE 0.                     
023600 77  WS-QUEUE-TAIL           PIC S9(04) COMP VALUE 0.                     
023700 77  WS-PATH-LEN             PIC S9(04) COMP VALUE 0.                     
023800 77  WS-THETA                PIC S9(07) COMP VALUE 0.                     
023900 77  WS-BEST-IMPROVE         PIC S9(07) COMP VALUE 0.                     
024000 77  WS-CURR-IMPROVE         PIC S9(07) COMP VALUE 0.                     
024100*================================================================*        
024200*  W S   -   T O T A L S   A N D   O P T I M A L   C O S T      *         
024300*  (CARRIED AS ZONED DISPLAY - THIS SHOP DOES NOT PACK MONEY)   *         
024400*================================================================*        
024500 01  WS-TOTALS.                                                           
024600     05  WS-TOTAL-SUPPLY         PIC S9(07) VALUE 0.                      
024700     05  WS-TOTAL-DEMAND         PIC S9(07) VALUE 0.                      
024800     05  WS-OPTIMAL-COST         PIC S9(09)V9(02) VALUE 0.                
024900     05  FILLER                  PIC X(01).                               
025000*================================================================*        
025100*  W S   -   S U B S C R I P T S   A N D   W O R K   C E L L S  *         
025200*================================================================*        
025300 01  WS-SUBSCRIPTS.                                                       
025400     05  WS-SUB-1                PIC S9(04) COMP VALUE 0.                 
025500     05  WS-SUB-2                PIC S9(04) COMP VALUE 0.                 
025600     05  WS-SUB-3                PIC S9(04) COMP VALUE 0.                 
025700     05  WS-SUB-4                PIC S9(04) COMP VALUE 0.                 
025800     05  WS-SWAP-ROW             PIC S9(04) COMP VALUE 0.                 
025900     05  WS-SWAP-COL             PIC S9(04) COMP VALUE 0.                 
026000     05  WS-SWAP-COST            PIC S9(05) COMP VALUE 0.                 
026100     05  WS-MOD-QUOTIENT         PIC S9(04) COMP VALUE 0.                 
026200     05  WS-MOD-REMAINDER        PIC S9(04) COMP VALUE 0.                 
026300     05  FILLER                  PIC X(01).                               
026400*----------------------------------------------------------------*        
026500*  SUPPLY-TABLE / DEMAND-TABLE - ORIGINAL AND REMAINING ROW AND  *        
026600*  COLUMN QUANTITIES AS THE LEAST COST METHOD CONSUMES THEM.     *        
026700*----------------------------------------------------------------*        
026800 01  WS-SUPPLY-TABLES.                                                    
026900     05  SUPPLY-TABLE                                                     
027000             OCCURS 10 TIMES    PIC S9(07).                               
027100     05  SUPPLY-REMAIN-TABLE                                              
027200             OCCURS 10 TIMES    PIC S9(07).                               
027300     05  FILLER                  PIC X(01).                               
027400 01  WS-DEMAND-TABLES.                                                    
027500     05  DEMAND-TABLE                                                     
027600             OCCURS 10 TIMES    PIC S9(07).                               
027700     05  DEMAND-REMAIN-TABLE                                              
027800             OCCURS 10 TIMES    PIC S9(07).                               
027900     05  FILLER                  PIC X(01).                               
028000*----------------------------------------------------------------*        
028100*  COST-TABLE - UNIT FREIGHT COST, ROW (SOURCE) BY COLUMN        *        
028200*  (DESTINATION).  LOADED ONCE FROM COST-SUPPLY-DEMAND-IN.       *        
028300*----------------------------------------------------------------*        
028400 01  WS-COST-TABLE.                                                       
028500     05  COST-ROW OCCURS 10 TIMES.                                        
028600         10  COST-COL OCCURS 10 TIMES                                     
028700                 PIC S9(05).                                              
028800     05  FILLER                  PIC X(01).                               
028900*----------------------------------------------------------------*        
029000*  ALLOC-TABLE / BASIC-FLAG-TABLE - THE CURRENT SOLUTION.  A    *         
029100*  CELL IS BASIC WHEN IT CARRIES PART OF THE SHIPMENT PLAN,     *         
029200*  REGARDLESS OF WHETHER ITS QUANTITY HAS GONE TO ZERO.         *         
029300*----------------------------------------------------------------*        
029400 01  WS-ALLOC-TABLE.                                                      
029500     05  ALLOC-ROW OCCURS 10 TIMES.                                       
029600         10  ALLOC-QTY OCCURS 10 TIMES                                    
029700                 PIC S9(07).                                              
029800     05  FILLER                  PIC X(01).                               
029900 01  WS-BASIC-FLAG-TABLE.                                                 
030000     05  BASIC-FLAG-ROW OCCURS 10 TIMES.                                  
030100         10  BASIC-FLAG OCCURS 10 TIMES                                   
030200                 PIC X(01).                                               
030300             88  CELL-IS-BASIC       VALUE 'B'.                           
030400             88  CELL-NOT-BASIC      VALUE 'N'.                           
030500     05  FILLER                  PIC X(01).                               
030600*----------------------------------------------------------------*        
030700*  U-POTENTIAL-TABLE / V-POTENTIAL-TABLE - ROW AND COLUMN MODI  *         
030800*  POTENTIALS.  THE SET FLAGS STAND IN FOR THE UNSET/NOT-YET-   *         
030900*  REACHED MARKER ON THE BASIC-CELL GRAPH DURING PROPAGATION.   *         
031000*----------------------------------------------------------------*        
031100 01  WS-U-POTENTIAL-TABLE.                                                
031200     05  U-VALUE   OCCURS 10 TIMES  PIC S9(05)V9(02).                     
031300     05  U-SET-FLAG OCCURS 10 TIMES PIC X(01).                            
031400         88  U-IS-SET                VALUE 'S'.                           
031500         88  U-IS-UNSET               VALUE 'U'.                          
031600     05  FILLER                  PIC X(01).                               
031700 01  WS-V-POTENTIAL-TABLE.                                                
031800     05  V-VALUE   OCCURS 10 TIMES  PIC S9(05)V9(02).                     
031900     05  V-SET-FLAG OCCURS 10 TIMES PIC X(01).                            
032000         88  V-IS-SET                VALUE 'S'.                           
032100         88  V-IS-UNSET               VALUE 'U'.                          
032200     05  FILLER                  PIC X(01).                               
032300*----------------------------------------------------------------*        
032400*  IMPROVEMENT-TABLE - COST(I,J) - U(I) - V(J) FOR EVERY NON-   *         
032500*  BASIC CELL.  THE MOST NEGATIVE ENTRY IS THE ENTERING CELL.   *         
032600*----------------------------------------------------------------*        
032700 01  WS-IMPROVEMENT-TABLE.                                                
032800     05  IMPROVEMENT-ROW OCCURS 10 TIMES.                                 
032900         10  IMPROVEMENT-INDEX OCCURS 10 TIMES                            
033000                 PIC S9(07).                                              
033100     05  FILLER                  PIC X(01).                               
033200*----------------------------------------------------------------*        
033300*  COST-CELL-WORK-TABLE - FLAT LIST OF EVERY ROW/COLUMN/COST    *         
033400*  TRIPLE BUILT FROM THE COST-TABLE, SORTED ASCENDING ON COST    *        
033500*  SO 230-ALLOCATE-LEAST-COST CAN WALK IT IN LEAST-COST ORDER.  *         
033600*----------------------------------------------------------------*        
033700 01  WS-COST-CELL-WORK-TABLE.                                             
033800     05  COST-CELL-ENTRY OCCURS 100 TIMES.                                
033900         10  CELL-ROW            PIC S9(04) COMP.                         
034000         10  CELL-COL            PIC S9(04) COMP.                         
034100         10  CELL-COST           PIC S9(05).                              
034200     05  FILLER                  PIC X(01).                               
034300*----------------------------------------------------------------*        
034400*  LOOP-PATH-TABLE / LOOP-TRY-TABLE - THE EXPLICIT STACK USED   *         
034500*  BY 430-TRACE-CLOSED-LOOP TO FIND THE MODI REALLOCATION LOOP  *         
034600*  BY DEPTH-FIRST SEARCH, BACKTRACKING VIA LOOP-TRY-TABLE.      *         
034700*----------------------------------------------------------------*        
034800 01  WS-LOOP-PATH-TABLE.                                                  
034900     05  PATH-ENTRY OCCURS 40 TIMES.                                      
035000         10  PATH-ROW            PIC S9(04) COMP.                         
035100         10  PATH-COL            PIC S9(04) COMP.                         
035200     05  FILLER                  PIC X(01).                               
035300 01  WS-LOOP-TRY-TABLE.                                                   
035400     05  TRY-NEXT                                                         
035500             OCCURS 40 TIMES     PIC S9(04) COMP.                         
035600     05  FILLER                  PIC X(01).                               
035700*----------------------------------------------------------------*        
035800*  QUEUE-TABLE - ARRAY-BASED FIFO USED BY 410-COMPUTE-POTENTIALS*         
035900*  TO WALK THE BASIC-CELL GRAPH ROW BY ROW AND COLUMN BY COLUMN.*         
036000*----------------------------------------------------------------*        
036100 01  WS-QUEUE-TABLE.                                                      
036200     05  QUEUE-ENTRY OCCURS 100 TIMES.                                    
036300         10  QUEUE-TYPE          PIC X(01).                               
036400             88  QUEUE-IS-ROW        VALUE 'R'.                           
036500             88  QUEUE-IS-COL        VALUE 'C'.                           
036600         10  QUEUE-INDEX         PIC S9(04) COMP.                         
036700     05  FILLER                  PIC X(01).                               
036800*================================================================*        
036900*  W S   -   S W I T C H E S   A N D   F I L E   S T A T U S    *         
037000*================================================================*        
037100 01  WS-FILE-STATUS-CODES.                                                
037200     05  FS-COST-IN              PIC X(02).                               
037300         88  COST-IN-OK              VALUE '00'.                          
037400     05  FS-DEMAND-IN            PIC X(02).                               
037500         88  DEMAND-IN-OK            VALUE '00'.                          
037600     05  FS-SOLUTION-OUT         PIC X(02).                               
037700         88  SOLUTION-OUT-OK         VALUE '00'.                          
037800     05  FILLER                  PIC X(01).                               
037900 01  WS-SWITCHES.                                                         
038000     05  SW-END-OF-COST          PIC X(01) VALUE 'N'.                     
038100         88  END-OF-COST-FILE        VALUE 'Y'.                           
038200         88  NOT-END-OF-COST          VALUE 'N'.                          
038300     05  SW-END-OF-DEMAND        PIC X(01) VALUE 'N'.                     
038400         88  END-OF-DEMAND-FILE       VALUE 'Y'.                          
038500         88  NOT-END-OF-DEMAND        VALUE 'N'.                          
038600     05  SW-BALANCED             PIC X(01) VALUE 'Y'.                     
038700         88  PROBLEM-BALANCED        VALUE 'Y'.                           
038800         88  PROBLEM-UNBALANCED       VALUE 'N'.                          
038900     05  SW-OPTIMAL              PIC X(01) VALUE 'N'.                     
039000         88  SOLUTION-IS-OPTIMAL      VALUE 'Y'.                          
039100         88  SOLUTION-NOT-OPTIMAL     VALUE 'N'.                          
039200     05  SW-CELL-FOUND           PIC X(01) VALUE 'N'.                     
039300         88  LOOP-CELL-FOUND          VALUE 'Y'.                          
039400         88  LOOP-CELL-NOT-FOUND      VALUE 'N'.                          
039500     05  SW-THETA-FOUND          PIC X(01) VALUE 'N'.                     
039600         88  THETA-ALREADY-FOUND      VALUE 'Y'.                          
039700         88  THETA-NOT-YET-FOUND      VALUE 'N'.                          
039800     05  SW-OPEN-FAILED          PIC X(01) VALUE 'N'.                     
039900         88  FILE-OPEN-FAILED         VALUE 'Y'.                          
040000         88  FILE-OPEN-OK             VALUE 'N'.                          
040100     05  FILLER                  PIC X(01).                               
040200*================================================================*        
040300*  W S   -   E D I T   A N D   M E S S A G E   A R E A S        *         
040400*================================================================*        
040500 01  WS-EDIT-VARS.                                                        
040600     05  DATE-VARS               PIC X(15).                               
040700     05  WS-DISPLAY-NUM          PIC ZZZ9.                                
040800     05  FILLER                  PIC X(01).                               
040900 01  WS-RESULT-AREA.                                                      
041000     05  WS-RESULT-MESSAGE       PIC X(199).                              
041100     05  FILLER                  PIC X(01).                               
041200*----------------------------------------------------------------*        
041300*  WS-FINAL-STATUS-MSG (TKT1042) - HOLDS WHICHEVER STATUS TEXT   *        
041400*  APPLIES TO THIS RUN (UNBALANCED WARNING, OR THE MODI LOOP'S   *        
041500*  OPTIMAL/NOT-FOUND OUTCOME) FOR 630-WRITE-SUMMARY.  KEPT APART *        
041600*  FROM WS-RESULT-MESSAGE BECAUSE 500-EMIT-LINE CLEARS THAT ONE  *        
041700*  RIGHT AFTER EVERY TRACE LINE IS WRITTEN.                      *        
041800*----------------------------------------------------------------*        
041900 01  WS-FINAL-STATUS-AREA.                                                
042000     05  WS-FINAL-STATUS-MSG     PIC X(87).                               
042100     05  FILLER                  PIC X(01).                               
042200*----------------------------------------------------------------*        
042300*  WS-TRACE-EDIT-VARS - SCRATCH EDIT FIELDS USED TO SPLICE ROW,  *        
042400*  COLUMN, COST AND IMPROVEMENT-INDEX VALUES INTO THE NARRATIVE  *        
042500*  LINES OF THE PER-ITERATION MODI TRACE (TKT0988).              *        
042600*----------------------------------------------------------------*        
042700 01  WS-TRACE-EDIT-VARS.                                                  
042800     05  WS-EDIT-ROW             PIC Z9.                                  
042900     05  WS-EDIT-COL             PIC Z9.                                  
043000     05  WS-EDIT-ROW2            PIC 99.                                  
043100     05  WS-EDIT-COL2            PIC 99.                                  
043200     05  WS-EDIT-IMPROVE         PIC ZZZZZZ9-.                            
043300     05  WS-EDIT-COST            PIC $$$,$$$,$$9.99-.                     
043400     05  WS-EDIT-SIGN            PIC X(01).                               
043500     05  FILLER                  PIC X(01).                               
043600*                                                                         
043700 PROCEDURE DIVISION.                                                      
043800*================================================================*        
043900*  M A I N L I N E                                               *        
044000*  OPENS THE FILES (VIA 000-HOUSEKEEPING THRU 000-EXIT, THE      *        
044100*  SAME PERFORM-THRU/GO-TO-EXIT SHAPE THIS SHOP USES IN ITS      *        
044200*  EDIT PROGRAMS) THEN DRIVES THE FULL BATCH FLOW THROUGH TO     *        
044300*  THE FINAL WRITE-UP AND CLOSE.                                 *        
044400*================================================================*        
044500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
044600     IF FILE-OPEN-FAILED                                                  
044700        GO TO 900-ERROR                                                   
044800     END-IF                                                               
044900     PERFORM 002-INITIALIZE-TABLES                                        
045000     PERFORM 005-LOAD-COST-SUPPLY                                         
045100     PERFORM 010-LOAD-DEMAND                                              
045200     PERFORM 100-CHECK-BALANCE                                            
045300     PERFORM 105-EMIT-RUN-HEADER                                          
045400     IF PROBLEM-BALANCED                                                  
045500        PERFORM 200-BUILD-IBFS                                            
045600        PERFORM 300-CHECK-DEGENERACY                                      
045700        PERFORM 450-COMPUTE-TOTAL-COST                                    
045800        PERFORM 350-EMIT-INITIAL-COST                                     
045900        PERFORM 400-MODI-LOOP                                             
046000             UNTIL SOLUTION-IS-OPTIMAL                                    
046100                OR WS-ITER-COUNT > WS-ITER-CAP                            
046200     END-IF                                                               
046300     PERFORM 600-WRITE-SOLUTION                                           
046400     PERFORM 900-CLEANUP                                                  
046500     GOBACK.                                                              
046600*================================================================*        
046700*  0 0 0 - H O U S E K E E P I N G   /   0 0 0 - E X I T         *        
046800*  OPENS THE THREE FILES.  ANY OPEN FAILURE SKIPS THE REMAINING *         
046900*  OPENS VIA GO TO 000-EXIT, THE WAY HOSPEDIT SKIPS AHEAD ON A  *         
047000*  BAD READ - THE MAINLINE TESTS SW-OPEN-FAILED AFTERWARD AND   *         
047100*  ROUTES TO 900-ERROR ITSELF.                                   *        
047200*================================================================*        
047300 000-HOUSEKEEPING.                                                        
047400     ACCEPT DATE-VARS FROM DATE                                           
047500     OPEN INPUT  COST-SUPPLY-DEMAND-IN                                    
047600     IF NOT COST-IN-OK                                                    
047700        DISPLAY 'ERROR OPENING COST-SUPPLY-DEMAND-IN'                     
047800        DISPLAY 'FILE STATUS = ' FS-COST-IN                               
047900        SET FILE-OPEN-FAILED TO TRUE                                      
048000        GO TO 000-EXIT                                                    
048100     END-IF                                                               
048200*                                                                         
048300     OPEN INPUT  DEMAND-IN                                                
048400     IF NOT DEMAND-IN-OK                                                  
048500        DISPLAY 'ERROR OPENING DEMAND-IN'                                 
048600        DISPLAY 'FILE STATUS = ' FS-DEMAND-IN                             
048700        SET FILE-OPEN-FAILED TO TRUE                                      
048800        GO TO 000-EXIT                                                    
048900     END-IF                                                               
049000*                                                                         
049100     OPEN OUTPUT SOLUTION-OUT                                             
049200     IF NOT SOLUTION-OUT-OK                                               
049300        DISPLAY 'ERROR OPENING SOLUTION-OUT'                              
049400        DISPLAY 'FILE STATUS = ' FS-SOLUTION-OUT                          
049500        SET FILE-OPEN-FAILED TO TRUE                                      
049600        GO TO 000-EXIT                                                    
049700     END-IF.                                                              
049800 000-EXIT.                                                                
049900     EXIT.                                                                
050000*----------------------------------------------------------------*        
050100*  002-INITIALIZE-TABLES - ZERO AND FLAG EVERY WORKING TABLE     *        
050200*  BEFORE A ROW OR COLUMN IS LOADED FROM THE INPUT FILES.        *        
050300*----------------------------------------------------------------*        
050400 002-INITIALIZE-TABLES.                                                   
050500     PERFORM 002-INIT-ONE-SOURCE                                          
050600        VARYING WS-SUB-1 FROM 1 BY 1                                      
050700          UNTIL WS-SUB-1 > WS-MAX-SOURCES                                 
050800     PERFORM 002-INIT-ONE-DEST                                            
050900        VARYING WS-SUB-1 FROM 1 BY 1                                      
051000          UNTIL WS-SUB-1 > WS-MAX-DESTS                                   
051100     MOVE 0 TO WS-NUM-SOURCES                                             
051200     MOVE 0 TO WS-NUM-DESTS                                               
051300     MOVE 0 TO WS-BASIC-CELL-CNT                                          
051400     MOVE 0 TO WS-ITER-COUNT                                              
051500     MOVE 0 TO WS-TOTAL-SUPPLY                                            
051600     MOVE 0 TO WS-TOTAL-DEMAND                                            
051700     MOVE 0 TO WS-OPTIMAL-COST                                            
051800     SET PROBLEM-BALANCED    TO TRUE                                      
051900     SET SOLUTION-NOT-OPTIMAL TO TRUE                                     
052000     SET NOT-END-OF-COST     TO TRUE                                      
052100     SET NOT-END-OF-DEMAND   TO TRUE                                      
052200     MOVE SPACES TO WS-RESULT-MESSAGE                                     
052300     CONTINUE.                                                            
052400*                                                                         
052500 002-INIT-ONE-SOURCE.                                                     
052600     MOVE 0 TO SUPPLY-TABLE (WS-SUB-1)                                    
052700     MOVE 0 TO SUPPLY-REMAIN-TABLE (WS-SUB-1)                             
052800     PERFORM 002-INIT-ONE-COST-ROW                                        
052900        VARYING WS-SUB-2 FROM 1 BY 1                                      
053000          UNTIL WS-SUB-2 > WS-MAX-DESTS                                   
053100     CONTINUE.                                                            
053200*                                                                         
053300 002-INIT-ONE-COST-ROW.                                                   
053400     MOVE 0 TO COST-COL (WS-SUB-1 WS-SUB-2)                               
053500     MOVE 0 TO ALLOC-QTY (WS-SUB-1 WS-SUB-2)                              
053600     MOVE 0 TO IMPROVEMENT-INDEX (WS-SUB-1 WS-SUB-2)                      
053700     SET  CELL-NOT-BASIC (WS-SUB-1 WS-SUB-2) TO TRUE                      
053800     CONTINUE.                                                            
053900*                                                                         
054000 002-INIT-ONE-DEST.                                                       
054100     MOVE 0 TO DEMAND-TABLE (WS-SUB-1)                                    
054200     MOVE 0 TO DEMAND-REMAIN-TABLE (WS-SUB-1)                             
054300     MOVE 0 TO U-VALUE (WS-SUB-1)                                         
054400     MOVE 0 TO V-VALUE (WS-SUB-1)                                         
054500     SET  U-IS-UNSET (WS-SUB-1) TO TRUE                                   
054600     SET  V-IS-UNSET (WS-SUB-1) TO TRUE                                   
054700     CONTINUE.                                                            
054800*----------------------------------------------------------------*        
054900*  005-LOAD-COST-SUPPLY - READS ONE ROW PER SOURCE (PLANT) FROM  *        
055000*  COST-SUPPLY-DEMAND-IN UNTIL END OF FILE.  EACH ROW CARRIES    *        
055100*  THE ROW'S SUPPLY QUANTITY AND ITS FULL RUN OF UNIT COSTS.     *        
055200*----------------------------------------------------------------*        
055300 005-LOAD-COST-SUPPLY.                                                    
055400     PERFORM 005-READ-COST-RECORD                                         
055500     PERFORM 005-STORE-COST-RECORD                                        
055600        UNTIL END-OF-COST-FILE                                            
055700     CONTINUE.                                                            
055800*                                                                         
055900 005-READ-COST-RECORD.                                                    
056000     READ COST-SUPPLY-DEMAND-IN                                           
056100        AT END SET END-OF-COST-FILE TO TRUE                               
056200     END-READ                                                             
056300     CONTINUE.                                                            
056400*                                                                         
056500* TKT1043 - SOURCE-INDEX-I/DEST-INDEX-I ARE 0-BASED ON THE INPUT          
056600* FILES.  SUBSCRIPT FROM THE ALREADY-INCREMENTED WS-NUM-SOURCES           
056700* COUNTER BELOW INSTEAD, OR ROW 1 OF EVERY RUN CLOBBERS WHATEVER          
056800* WORKING-STORAGE ITEM SITS AHEAD OF SUPPLY-TABLE.                        
056900 005-STORE-COST-RECORD.                                                   
057000     ADD 1 TO WS-NUM-SOURCES                                              
057100     MOVE WS-NUM-SOURCES TO WS-SUB-1                                      
057200     MOVE SUPPLY-QTY-I   TO SUPPLY-TABLE (WS-SUB-1)                       
057300     MOVE SUPPLY-QTY-I   TO SUPPLY-REMAIN-TABLE (WS-SUB-1)                
057400     ADD  SUPPLY-QTY-I   TO WS-TOTAL-SUPPLY                               
057500     PERFORM 005-STORE-ONE-COST-COL                                       
057600        VARYING WS-SUB-2 FROM 1 BY 1                                      
057700          UNTIL WS-SUB-2 > WS-MAX-DESTS                                   
057800     PERFORM 005-READ-COST-RECORD                                         
057900     CONTINUE.                                                            
058000*                                                                         
058100 005-STORE-ONE-COST-COL.                                                  
058200     MOVE COST-AMT-I (WS-SUB-2)                                           
058300                       TO COST-COL (WS-SUB-1 WS-SUB-2)                    
058400     CONTINUE.                                                            
058500*----------------------------------------------------------------*        
058600*  010-LOAD-DEMAND - READS ONE ROW PER DESTINATION (CUSTOMER)   *         
058700*  FROM DEMAND-IN UNTIL END OF FILE.                             *        
058800*----------------------------------------------------------------*        
058900 010-LOAD-DEMAND.                                                         
059000     PERFORM 010-READ-DEMAND-RECORD                                       
059100     PERFORM 010-STORE-DEMAND-RECORD                                      
059200        UNTIL END-OF-DEMAND-FILE                                          
059300     CONTINUE.                                                            
059400*                                                                         
059500 010-READ-DEMAND-RECORD.                                                  
059600     READ DEMAND-IN                                                       
059700        AT END SET END-OF-DEMAND-FILE TO TRUE                             
059800     END-READ                                                             
059900     CONTINUE.                                                            
060000*                                                                         
060100* TKT1043 - DEST-INDEX-I IS ALSO 0-BASED ON THE INPUT FILE.  SAME         
060200* FIX AS 005-STORE-COST-RECORD - SUBSCRIPT FROM WS-NUM-DESTS.             
060300 010-STORE-DEMAND-RECORD.                                                 
060400     ADD 1 TO WS-NUM-DESTS                                                
060500     MOVE WS-NUM-DESTS TO WS-SUB-1                                        
060600     MOVE DEMAND-QTY-I TO DEMAND-TABLE (WS-SUB-1)                         
060700     MOVE DEMAND-QTY-I TO DEMAND-REMAIN-TABLE (WS-SUB-1)                  
060800     ADD  DEMAND-QTY-I TO WS-TOTAL-DEMAND                                 
060900     PERFORM 010-READ-DEMAND-RECORD                                       
061000     CONTINUE.                                                            
061100*----------------------------------------------------------------*        
061200*  100-CHECK-BALANCE - RULE 1.  TOTAL SUPPLY MUST EQUAL TOTAL    *        
061300*  DEMAND OR THE LEAST COST METHOD HAS NO FEASIBLE STARTING      *        
061400*  SOLUTION.  AN UNBALANCED RUN IS REPORTED AND SKIPS THE        *        
061500*  SOLVER ENTIRELY (TKT0633).                                    *        
061600*----------------------------------------------------------------*        
061700 100-CHECK-BALANCE.                                                       
061800     IF WS-TOTAL-SUPPLY NOT = WS-TOTAL-DEMAND                             
061900        SET PROBLEM-UNBALANCED TO TRUE                                    
062000        MOVE 'UNBALANCED PROBLEM - SUPPLY NOT EQUAL'                      
062100                              TO WS-RESULT-MESSAGE                        
062200     ELSE                                                                 
062300        SET PROBLEM-BALANCED TO TRUE                                      
062400     END-IF                                                               
062500     CONTINUE.                                                            
062600*----------------------------------------------------------------*        
062700*  105-EMIT-RUN-HEADER - REPORT HEADER (TKT0988).  WRITES THE   *         
062800*  "FINDING INITIAL BASIC FEASIBLE SOLUTION" BANNER FIRST, THEN *         
062900*  THE UNBALANCED-PROBLEM WARNING WHEN IT APPLIES.  TKT1042 -   *         
063000*  THE WARNING TEXT IS ALSO CAPTURED TO WS-FINAL-STATUS-MSG, NOT*         
063100*  WS-RESULT-MESSAGE, SO 630-WRITE-SUMMARY CAN STILL PICK IT UP *         
063200*  AT RUN END AFTER 500-EMIT-LINE HAS CLEARED THE TRACE BUFFER. *         
063300*----------------------------------------------------------------*        
063400 105-EMIT-RUN-HEADER.                                                     
063500     MOVE SPACES TO WS-RESULT-MESSAGE                                     
063600     MOVE 'FINDING INITIAL BASIC FEASIBLE SOLUTION (LEAST '               
063700                                   TO WS-RESULT-MESSAGE (1:47)            
063800     MOVE 'COST METHOD)' TO WS-RESULT-MESSAGE (48:12)                     
063900     PERFORM 500-EMIT-LINE                                                
064000     IF PROBLEM-UNBALANCED                                                
064100        MOVE 'UNBALANCED PROBLEM - SUPPLY NOT EQUAL'                      
064200                                    TO WS-RESULT-MESSAGE                  
064300        PERFORM 500-EMIT-LINE                                             
064400        MOVE 'UNBALANCED PROBLEM - SUPPLY NOT EQUAL'                      
064500                                    TO WS-FINAL-STATUS-MSG                
064600     END-IF                                                               
064700     CONTINUE.                                                            
064800*================================================================*        
064900*  2 0 0 - B U I L D - I B F S                                   *        
065000*  RULE 2.  BUILDS THE INITIAL BASIC FEASIBLE SOLUTION BY THE   *         
065100*  LEAST COST METHOD - SORT EVERY CELL BY UNIT COST ASCENDING,  *         
065200*  THEN FEED EACH CELL IN TURN UNTIL SUPPLY AND DEMAND ARE USED.*         
065300*================================================================*        
065400 200-BUILD-IBFS.                                                          
065500     PERFORM 210-BUILD-COST-CELL-TABLE                                    
065600     PERFORM 220-SORT-COST-CELL-TABLE                                     
065700     PERFORM 230-ALLOCATE-LEAST-COST                                      
065800     CONTINUE.                                                            
065900*----------------------------------------------------------------*        
066000*  210-BUILD-COST-CELL-TABLE - FLATTENS THE TWO-DIMENSIONAL     *         
066100*  COST-TABLE INTO COST-CELL-WORK-TABLE, ONE ENTRY PER CELL,    *         
066200*  IN ROW-MAJOR ENCOUNTER ORDER (NEEDED FOR A STABLE SORT).     *         
066300*----------------------------------------------------------------*        
066400 210-BUILD-COST-CELL-TABLE.                                               
066500     MOVE 0 TO WS-SUB-3                                                   
066600     PERFORM 210-BUILD-ONE-ROW                                            
066700        VARYING WS-SUB-1 FROM 1 BY 1                                      
066800          UNTIL WS-SUB-1 > WS-NUM-SOURCES                                 
066900     CONTINUE.                                                            
067000*                                                                         
067100 210-BUILD-ONE-ROW.                                                       
067200     PERFORM 210-BUILD-ONE-CELL                                           
067300        VARYING WS-SUB-2 FROM 1 BY 1                                      
067400          UNTIL WS-SUB-2 > WS-NUM-DESTS                                   
067500     CONTINUE.                                                            
067600*                                                                         
067700 210-BUILD-ONE-CELL.                                                      
067800     ADD 1 TO WS-SUB-3                                                    
067900     MOVE WS-SUB-1 TO CELL-ROW (WS-SUB-3)                                 
068000     MOVE WS-SUB-2 TO CELL-COL (WS-SUB-3)                                 
068100     MOVE COST-COL (WS-SUB-1 WS-SUB-2)                                    
068200                    TO CELL-COST (WS-SUB-3)                               
068300     CONTINUE.                                                            
068400*----------------------------------------------------------------*        
068500*  220-SORT-COST-CELL-TABLE - STABLE SELECTION SORT OF THE      *         
068600*  FLAT CELL LIST ASCENDING ON CELL-COST ONLY (TKT0204 - A TRUE *         
068700*  EXCHANGE SORT HAD BEEN DISTURBING ENCOUNTER ORDER ON TIES).  *         
068800*  ONLY THE LOWEST UNSORTED ENTRY IS MOVED, NEVER SWAPPED PAST  *         
068900*  AN EQUAL-COST ENTRY, SO TIES KEEP THEIR ORIGINAL ORDER.      *         
069000*----------------------------------------------------------------*        
069100 220-SORT-COST-CELL-TABLE.                                                
069200     MOVE WS-NUM-SOURCES TO WS-SUB-4                                      
069300     COMPUTE WS-SUB-4 = WS-NUM-SOURCES * WS-NUM-DESTS                     
069400     PERFORM 220-SORT-ONE-PASS                                            
069500        VARYING WS-SUB-1 FROM 1 BY 1                                      
069600          UNTIL WS-SUB-1 > WS-SUB-4                                       
069700     CONTINUE.                                                            
069800*                                                                         
069900 220-SORT-ONE-PASS.                                                       
070000     MOVE WS-SUB-1 TO WS-SUB-2                                            
070100     PERFORM 220-FIND-LOWEST                                              
070200        VARYING WS-SUB-3 FROM WS-SUB-1 BY 1                               
070300          UNTIL WS-SUB-3 > WS-SUB-4                                       
070400     IF WS-SUB-2 NOT = WS-SUB-1                                           
070500        PERFORM 220-MOVE-LOWEST-UP                                        
070600     END-IF                                                               
070700     CONTINUE.                                                            
070800*                                                                         
070900 220-FIND-LOWEST.                                                         
071000     IF CELL-COST (WS-SUB-3) < CELL-COST (WS-SUB-2)                       
071100        MOVE WS-SUB-3 TO WS-SUB-2                                         
071200     END-IF                                                               
071300     CONTINUE.                                                            
071400*                                                                         
071500 220-MOVE-LOWEST-UP.                                                      
071600     MOVE CELL-ROW (WS-SUB-2)  TO WS-SWAP-ROW                             
071700     MOVE CELL-COL (WS-SUB-2)  TO WS-SWAP-COL                             
071800     MOVE CELL-COST (WS-SUB-2) TO WS-SWAP-COST                            
071900     PERFORM 220-SHIFT-ONE-DOWN                                           
072000        VARYING WS-SUB-3 FROM WS-SUB-2 BY -1                              
072100          UNTIL WS-SUB-3 = WS-SUB-1                                       
072200     MOVE WS-SWAP-ROW  TO CELL-ROW (WS-SUB-1)                             
072300     MOVE WS-SWAP-COL  TO CELL-COL (WS-SUB-1)                             
072400     MOVE WS-SWAP-COST TO CELL-COST (WS-SUB-1)                            
072500     CONTINUE.                                                            
072600*                                                                         
072700 220-SHIFT-ONE-DOWN.                                                      
072800     MOVE CELL-ROW (WS-SUB-3 - 1)  TO CELL-ROW (WS-SUB-3)                 
072900     MOVE CELL-COL (WS-SUB-3 - 1)  TO CELL-COL (WS-SUB-3)                 
073000     MOVE CELL-COST (WS-SUB-3 - 1) TO CELL-COST (WS-SUB-3)                
073100     CONTINUE.                                                            
073200*----------------------------------------------------------------*        
073300*  230-ALLOCATE-LEAST-COST - WALKS THE SORTED CELL LIST AND     *         
073400*  ALLOCATES THE LESSER OF THE REMAINING ROW SUPPLY AND COLUMN  *         
073500*  DEMAND TO EACH CELL IN TURN, SKIPPING ANY ROW OR COLUMN      *         
073600*  ALREADY EXHAUSTED, UNTIL EVERY ROW AND COLUMN IS SATISFIED.  *         
073700*----------------------------------------------------------------*        
073800 230-ALLOCATE-LEAST-COST.                                                 
073900     COMPUTE WS-SUB-4 = WS-NUM-SOURCES * WS-NUM-DESTS                     
074000     PERFORM 230-TRY-ONE-CELL                                             
074100        VARYING WS-SUB-1 FROM 1 BY 1                                      
074200          UNTIL WS-SUB-1 > WS-SUB-4                                       
074300     CONTINUE.                                                            
074400*                                                                         
074500 230-TRY-ONE-CELL.                                                        
074600     MOVE CELL-ROW (WS-SUB-1) TO WS-ENTER-ROW                             
074700     MOVE CELL-COL (WS-SUB-1) TO WS-ENTER-COL                             
074800     IF SUPPLY-REMAIN-TABLE (WS-ENTER-ROW) > 0                            
074900        AND DEMAND-REMAIN-TABLE (WS-ENTER-COL) > 0                        
075000        PERFORM 230-ALLOCATE-ONE-CELL                                     
075100     END-IF                                                               
075200     CONTINUE.                                                            
075300*                                                                         
075400 230-ALLOCATE-ONE-CELL.                                                   
075500     IF SUPPLY-REMAIN-TABLE (WS-ENTER-ROW)                                
075600           < DEMAND-REMAIN-TABLE (WS-ENTER-COL)                           
075700        MOVE SUPPLY-REMAIN-TABLE (WS-ENTER-ROW) TO WS-THETA               
075800     ELSE                                                                 
075900        MOVE DEMAND-REMAIN-TABLE (WS-ENTER-COL) TO WS-THETA               
076000     END-IF                                                               
076100     MOVE WS-THETA TO ALLOC-QTY (WS-ENTER-ROW WS-ENTER-COL)               
076200     SET  CELL-IS-BASIC (WS-ENTER-ROW WS-ENTER-COL) TO TRUE               
076300     ADD 1 TO WS-BASIC-CELL-CNT                                           
076400     SUBTRACT WS-THETA FROM                                               
076500              SUPPLY-REMAIN-TABLE (WS-ENTER-ROW)                          
076600     SUBTRACT WS-THETA FROM                                               
076700              DEMAND-REMAIN-TABLE (WS-ENTER-COL)                          
076800     CONTINUE.                                                            
076900*================================================================*        
077000*  3 0 0 - C H E C K - D E G E N E R A C Y                      *         
077100*  RULE 3.  A TRANSPORTATION TABLEAU NEEDS EXACTLY M+N-1 BASIC  *         
077200*  CELLS FOR MODI'S POTENTIALS TO BE FULLY DETERMINED.  WHEN    *         
077300*  THE LEAST COST METHOD LEAVES FEWER, NON-BASIC CELLS ARE      *         
077400*  PROMOTED WITH A ZERO ALLOCATION UNTIL THE COUNT IS MADE UP   *         
077500*  (TKT0118).  TKT0988 - PROMOTION WALKS WS-BASIC-FLAG-TABLE    *         
077600*  ROW BY ROW, COLUMN BY COLUMN (WS-SUB-1/WS-SUB-2) INSTEAD OF  *         
077700*  THE COST-SORTED WORK TABLE - THE RULE CALLS FOR ROW-MAJOR    *         
077800*  ORDER (ROW 0 COL 0, ROW 0 COL 1, ...), NOT COST ORDER.       *         
077900*================================================================*        
078000 300-CHECK-DEGENERACY.                                                    
078100     COMPUTE WS-REQUIRED-BASIC =                                          
078200             WS-NUM-SOURCES + WS-NUM-DESTS - 1                            
078300     IF WS-BASIC-CELL-CNT < WS-REQUIRED-BASIC                             
078400        PERFORM 300-EMIT-DEGEN-WARNING                                    
078500        PERFORM 300-PROMOTE-ONE-ROW                                       
078600           VARYING WS-SUB-1 FROM 1 BY 1                                   
078700             UNTIL WS-SUB-1 > WS-NUM-SOURCES                              
078800                OR WS-BASIC-CELL-CNT >= WS-REQUIRED-BASIC                 
078900     END-IF                                                               
079000     CONTINUE.                                                            
079100*                                                                         
079200 300-EMIT-DEGEN-WARNING.                                                  
079300     MOVE 'DEGENERATE TABLEAU - PROMOTING ZERO CELLS ROW-MAJOR'           
079400                               TO WS-RESULT-MESSAGE                       
079500     PERFORM 500-EMIT-LINE                                                
079600     CONTINUE.                                                            
079700*                                                                         
079800 300-PROMOTE-ONE-ROW.                                                     
079900     PERFORM 300-PROMOTE-ONE-CELL                                         
080000        VARYING WS-SUB-2 FROM 1 BY 1                                      
080100          UNTIL WS-SUB-2 > WS-NUM-DESTS                                   
080200             OR WS-BASIC-CELL-CNT >= WS-REQUIRED-BASIC                    
080300     CONTINUE.                                                            
080400*                                                                         
080500 300-PROMOTE-ONE-CELL.                                                    
080600     IF CELL-NOT-BASIC (WS-SUB-1 WS-SUB-2)                                
080700        SET  CELL-IS-BASIC (WS-SUB-1 WS-SUB-2) TO TRUE                    
080800        MOVE 0 TO ALLOC-QTY (WS-SUB-1 WS-SUB-2)                           
080900        ADD  1 TO WS-BASIC-CELL-CNT                                       
081000     END-IF                                                               
081100     CONTINUE.                                                            
081200*----------------------------------------------------------------*        
081300*  350-EMIT-INITIAL-COST - REPORT LINE 2 (TKT0988).  PRINTED    *         
081400*  ONCE, RIGHT AFTER THE IBFS/DEGENERACY STEPS HAVE SET          *        
081500*  WS-OPTIMAL-COST FOR THE FIRST TIME, BEFORE MODI TAKES OVER.   *        
081600*----------------------------------------------------------------*        
081700 350-EMIT-INITIAL-COST.                                                   
081800     MOVE SPACES TO WS-RESULT-MESSAGE                                     
081900     MOVE WS-OPTIMAL-COST TO WS-EDIT-COST                                 
082000     MOVE 'INITIAL TOTAL COST: '                                          
082100                               TO WS-RESULT-MESSAGE (1:20)                
082200     MOVE WS-EDIT-COST TO WS-RESULT-MESSAGE (21:15)                       
082300     PERFORM 500-EMIT-LINE                                                
082400     CONTINUE.                                                            
082500*================================================================*        
082600*  4 0 0 - M O D I - L O O P                                    *         
082700*  RULE 9.  DRIVES ONE MODI ITERATION PER CALL - COMPUTE        *         
082800*  POTENTIALS, TEST FOR OPTIMALITY, AND IF NOT YET OPTIMAL,     *         
082900*  TRACE THE CLOSED LOOP AND PIVOT.  WS-ITER-CAP IS A           *         
083000*  DEFENSIVE CEILING (TKT0410) SO A BAD COST MATRIX CANNOT      *         
083100*  SPIN THE LOOP PAST SHIFT CHANGE.  TKT0988 - EVERY STAGE OF   *         
083200*  THE ITERATION NOW PRINTS ITS OWN TRACE LINE (IMPROVEMENT     *         
083300*  INDICES, ENTERING CELL, CLOSED LOOP, THETA/LEAVING CELL,     *         
083400*  POST-PIVOT TABLE, RUNNING COST) SO TRAFFIC CAN REBUILD A     *         
083500*  RUN BY HAND FROM SOLUTION-OUT ALONE.                          *        
083600*================================================================*        
083700 400-MODI-LOOP.                                                           
083800     ADD 1 TO WS-ITER-COUNT                                               
083900     PERFORM 405-EMIT-ITER-HEADER                                         
084000     PERFORM 410-COMPUTE-POTENTIALS                                       
084100     PERFORM 420-FIND-ENTERING-CELL                                       
084200     IF SOLUTION-NOT-OPTIMAL                                              
084300        PERFORM 430-TRACE-CLOSED-LOOP                                     
084400        IF LOOP-CELL-FOUND                                                
084500           PERFORM 440-PIVOT-REALLOCATE                                   
084600           PERFORM 450-COMPUTE-TOTAL-COST                                 
084700           PERFORM 450-WRITE-ALLOC-AFTER-PIVOT                            
084800           PERFORM 450-EMIT-RUNNING-COST                                  
084900        ELSE                                                              
085000           SET SOLUTION-IS-OPTIMAL TO TRUE                                
085100           MOVE 'LOOP NOT FOUND - STOPPING SHORT OF OPTIMUM'              
085200                                 TO WS-RESULT-MESSAGE                     
085300           PERFORM 500-EMIT-LINE                                          
085400           MOVE 'LOOP NOT FOUND - STOPPING SHORT OF OPTIMUM'              
085500                                 TO WS-FINAL-STATUS-MSG                   
085600        END-IF                                                            
085700     END-IF                                                               
085800     CONTINUE.                                                            
085900*----------------------------------------------------------------*        
086000*  405-EMIT-ITER-HEADER - REPORT LINE 3 (TKT0988).  ONE LINE     *        
086100*  NAMING THE MODI ITERATION NUMBER BEFORE ITS DETAIL PRINTS.    *        
086200*----------------------------------------------------------------*        
086300 405-EMIT-ITER-HEADER.                                                    
086400     MOVE SPACES TO WS-RESULT-MESSAGE                                     
086500     MOVE WS-ITER-COUNT TO WS-DISPLAY-NUM                                 
086600     MOVE 'MODI ITERATION '                                               
086700                               TO WS-RESULT-MESSAGE (1:15)                
086800     MOVE WS-DISPLAY-NUM TO WS-RESULT-MESSAGE (16:4)                      
086900     PERFORM 500-EMIT-LINE                                                
087000     CONTINUE.                                                            
087100*----------------------------------------------------------------*        
087200*  410-COMPUTE-POTENTIALS - RULE 4.  SETS U(1) = 0 AND WALKS     *        
087300*  THE BASIC-CELL GRAPH WITH AN ARRAY-BASED FIFO (QUEUE-TABLE)  *         
087400*  SO THAT EVERY BASIC CELL SATISFIES U(I)+V(J) = COST(I,J).    *         
087500*  A DISCONNECTED GRAPH ON A DEGENERATE TABLEAU CAN LEAVE SOME  *         
087600*  POTENTIALS UNSET - A SECOND PASS SEEDS ANY ROW STILL UNSET   *         
087700*  AT ZERO AND REQUEUES IT (TKT0779).                            *        
087800*----------------------------------------------------------------*        
087900 410-COMPUTE-POTENTIALS.                                                  
088000     PERFORM 410-RESET-POTENTIALS                                         
088100     MOVE 1 TO WS-QUEUE-HEAD                                              
088200     MOVE 1 TO WS-QUEUE-TAIL                                              
088300     MOVE 0 TO U-VALUE (1)                                                
088400     SET  U-IS-SET (1) TO TRUE                                            
088500     SET  QUEUE-IS-ROW (1) TO TRUE                                        
088600     MOVE 1 TO QUEUE-INDEX (1)                                            
088700     PERFORM 410-DRAIN-QUEUE                                              
088800        UNTIL WS-QUEUE-HEAD >= WS-QUEUE-TAIL                              
088900     PERFORM 410-FORCE-ANY-UNSET-ROW                                      
089000        VARYING WS-SUB-1 FROM 1 BY 1                                      
089100          UNTIL WS-SUB-1 > WS-NUM-SOURCES                                 
089200     CONTINUE.                                                            
089300*                                                                         
089400 410-RESET-POTENTIALS.                                                    
089500     PERFORM 410-RESET-ONE-ROW                                            
089600        VARYING WS-SUB-1 FROM 1 BY 1                                      
089700          UNTIL WS-SUB-1 > WS-NUM-SOURCES                                 
089800     PERFORM 410-RESET-ONE-COL                                            
089900        VARYING WS-SUB-1 FROM 1 BY 1                                      
090000          UNTIL WS-SUB-1 > WS-NUM-DESTS                                   
090100     CONTINUE.                                                            
090200*                                                                         
090300 410-RESET-ONE-ROW.                                                       
090400     SET U-IS-UNSET (WS-SUB-1) TO TRUE                                    
090500     CONTINUE.                                                            
090600*                                                                         
090700 410-RESET-ONE-COL.                                                       
090800     SET V-IS-UNSET (WS-SUB-1) TO TRUE                                    
090900     CONTINUE.                                                            
091000*                                                                         
091100 410-DRAIN-QUEUE.                                                         
091200     MOVE QUEUE-TYPE (WS-QUEUE-HEAD)  TO WS-SUB-3                         
091300     MOVE QUEUE-INDEX (WS-QUEUE-HEAD) TO WS-SUB-1                         
091400     ADD 1 TO WS-QUEUE-HEAD                                               
091500     IF QUEUE-IS-ROW (WS-QUEUE-HEAD - 1)                                  
091600        PERFORM 410-SPREAD-FROM-ROW                                       
091700     ELSE                                                                 
091800        PERFORM 410-SPREAD-FROM-COL                                       
091900     END-IF                                                               
092000     CONTINUE.                                                            
092100*                                                                         
092200 410-SPREAD-FROM-ROW.                                                     
092300     PERFORM 410-SPREAD-ROW-TO-COL                                        
092400        VARYING WS-SUB-2 FROM 1 BY 1                                      
092500          UNTIL WS-SUB-2 > WS-NUM-DESTS                                   
092600     CONTINUE.                                                            
092700*                                                                         
092800 410-SPREAD-ROW-TO-COL.                                                   
092900     IF CELL-IS-BASIC (WS-SUB-1 WS-SUB-2)                                 
093000        AND V-IS-UNSET (WS-SUB-2)                                         
093100        COMPUTE V-VALUE (WS-SUB-2) =                                      
093200                COST-COL (WS-SUB-1 WS-SUB-2)                              
093300                       - U-VALUE (WS-SUB-1)                               
093400        SET  V-IS-SET (WS-SUB-2) TO TRUE                                  
093500        ADD  1 TO WS-QUEUE-TAIL                                           
093600        SET  QUEUE-IS-COL (WS-QUEUE-TAIL) TO TRUE                         
093700        MOVE WS-SUB-2 TO QUEUE-INDEX (WS-QUEUE-TAIL)                      
093800     END-IF                                                               
093900     CONTINUE.                                                            
094000*                                                                         
094100 410-SPREAD-FROM-COL.                                                     
094200     PERFORM 410-SPREAD-COL-TO-ROW                                        
094300        VARYING WS-SUB-2 FROM 1 BY 1                                      
094400          UNTIL WS-SUB-2 > WS-NUM-SOURCES                                 
094500     CONTINUE.                                                            
094600*                                                                         
094700 410-SPREAD-COL-TO-ROW.                                                   
094800     IF CELL-IS-BASIC (WS-SUB-2 WS-SUB-1)                                 
094900        AND U-IS-UNSET (WS-SUB-2)                                         
095000        COMPUTE U-VALUE (WS-SUB-2) =                                      
095100                COST-COL (WS-SUB-2 WS-SUB-1)                              
095200                       - V-VALUE (WS-SUB-1)                               
095300        SET  U-IS-SET (WS-SUB-2) TO TRUE                                  
095400        ADD  1 TO WS-QUEUE-TAIL                                           
095500        SET  QUEUE-IS-ROW (WS-QUEUE-TAIL) TO TRUE                         
095600        MOVE WS-SUB-2 TO QUEUE-INDEX (WS-QUEUE-TAIL)                      
095700     END-IF                                                               
095800     CONTINUE.                                                            
095900*                                                                         
096000 410-FORCE-ANY-UNSET-ROW.                                                 
096100     IF U-IS-UNSET (WS-SUB-1)                                             
096200        MOVE 0 TO U-VALUE (WS-SUB-1)                                      
096300        SET  U-IS-SET (WS-SUB-1) TO TRUE                                  
096400        ADD  1 TO WS-QUEUE-TAIL                                           
096500        SET  QUEUE-IS-ROW (WS-QUEUE-TAIL) TO TRUE                         
096600        MOVE WS-SUB-1 TO QUEUE-INDEX (WS-QUEUE-TAIL)                      
096700        PERFORM 410-DRAIN-QUEUE                                           
096800           UNTIL WS-QUEUE-HEAD >= WS-QUEUE-TAIL                           
096900     END-IF                                                               
097000     CONTINUE.                                                            
097100*----------------------------------------------------------------*        
097200*  420-FIND-ENTERING-CELL - RULE 5.  COMPUTES THE IMPROVEMENT   *         
097300*  INDEX COST(I,J) - U(I) - V(J) FOR EVERY NON-BASIC CELL.  THE *         
097400*  SOLUTION IS OPTIMAL WHEN NO INDEX IS NEGATIVE; OTHERWISE THE *         
097500*  MOST NEGATIVE INDEX NAMES THE ENTERING CELL.  TKT0988 -      *         
097600*  PRINTS THE INDEX TABLE AND THE ENTERING-CELL LINE BEFORE     *         
097700*  RETURNING TO 400-MODI-LOOP.                                   *        
097800*----------------------------------------------------------------*        
097900 420-FIND-ENTERING-CELL.                                                  
098000     MOVE 0 TO WS-BEST-IMPROVE                                            
098100     MOVE 0 TO WS-ENTER-ROW                                               
098200     MOVE 0 TO WS-ENTER-COL                                               
098300     PERFORM 420-SCAN-ONE-ROW                                             
098400        VARYING WS-SUB-1 FROM 1 BY 1                                      
098500          UNTIL WS-SUB-1 > WS-NUM-SOURCES                                 
098600     IF WS-ENTER-ROW = 0                                                  
098700        SET SOLUTION-IS-OPTIMAL TO TRUE                                   
098800     ELSE                                                                 
098900        SET SOLUTION-NOT-OPTIMAL TO TRUE                                  
099000     END-IF                                                               
099100     PERFORM 420-WRITE-IMPROVE-TABLE                                      
099200     PERFORM 420-EMIT-ENTER-LINE                                          
099300     CONTINUE.                                                            
099400*                                                                         
099500 420-SCAN-ONE-ROW.                                                        
099600     PERFORM 420-SCAN-ONE-CELL                                            
099700        VARYING WS-SUB-2 FROM 1 BY 1                                      
099800          UNTIL WS-SUB-2 > WS-NUM-DESTS                                   
099900     CONTINUE.                                                            
100000*                                                                         
100100 420-SCAN-ONE-CELL.                                                       
100200     IF CELL-NOT-BASIC (WS-SUB-1 WS-SUB-2)                                
100300        COMPUTE WS-CURR-IMPROVE =                                         
100400                COST-COL (WS-SUB-1 WS-SUB-2)                              
100500                      - U-VALUE (WS-SUB-1)                                
100600                      - V-VALUE (WS-SUB-2)                                
100700        MOVE WS-CURR-IMPROVE                                              
100800              TO IMPROVEMENT-INDEX (WS-SUB-1 WS-SUB-2)                    
100900        IF WS-CURR-IMPROVE < WS-BEST-IMPROVE                              
101000           MOVE WS-CURR-IMPROVE TO WS-BEST-IMPROVE                        
101100           MOVE WS-SUB-1 TO WS-ENTER-ROW                                  
101200           MOVE WS-SUB-2 TO WS-ENTER-COL                                  
101300        END-IF                                                            
101400     END-IF                                                               
101500     CONTINUE.                                                            
101600*----------------------------------------------------------------*        
101700*  420-WRITE-IMPROVE-TABLE - REPORT LINE 3A (TKT0988).  ONE     *         
101800*  PRINTED ROW PER SOURCE, ONE IMPROVEMENT INDEX (OR THE LITERAL*         
101900*  BASIC) PER DESTINATION COLUMN, ROW BY ROW.                    *        
102000*----------------------------------------------------------------*        
102100 420-WRITE-IMPROVE-TABLE.                                                 
102200     MOVE 'IMPROVEMENT INDICES (BASIC CELLS SHOWN AS BASIC)'              
102300                             TO WS-RESULT-MESSAGE                         
102400     PERFORM 500-EMIT-LINE                                                
102500     PERFORM 420-WRITE-ONE-IMPROVE-ROW                                    
102600        VARYING WS-SUB-1 FROM 1 BY 1                                      
102700          UNTIL WS-SUB-1 > WS-NUM-SOURCES                                 
102800     CONTINUE.                                                            
102900*                                                                         
103000 420-WRITE-ONE-IMPROVE-ROW.                                               
103100     PERFORM 420-MOVE-ONE-IMPROVE-CELL                                    
103200        VARYING WS-SUB-2 FROM 1 BY 1                                      
103300          UNTIL WS-SUB-2 > WS-NUM-DESTS                                   
103400     CONTINUE.                                                            
103500*                                                                         
103600 420-MOVE-ONE-IMPROVE-CELL.                                               
103700     MOVE SPACES TO SOLUTION-OUT-REC                                      
103800     MOVE WS-SUB-1 TO IMPROVE-ROW-O                                       
103900     MOVE WS-SUB-2 TO IMPROVE-COL-O                                       
104000     IF CELL-IS-BASIC (WS-SUB-1 WS-SUB-2)                                 
104100        MOVE 'BASIC' TO IMPROVE-BASIC-LIT-O                               
104200     ELSE                                                                 
104300        MOVE IMPROVEMENT-INDEX (WS-SUB-1 WS-SUB-2)                        
104400                                   TO IMPROVE-VALUE-O                     
104500     END-IF                                                               
104600     WRITE SOLUTION-OUT-REC                                               
104700     IF NOT SOLUTION-OUT-OK                                               
104800        DISPLAY 'ERROR WRITING SOLUTION-OUT'                              
104900        GO TO 900-ERROR                                                   
105000     END-IF                                                               
105100     CONTINUE.                                                            
105200*----------------------------------------------------------------*        
105300*  420-EMIT-ENTER-LINE - REPORT LINE 3B (TKT0988).  NAMES THE   *         
105400*  ENTERING CELL AND ITS IMPROVEMENT INDEX, OR THE OPTIMALITY   *         
105500*  MESSAGE WHEN NO INDEX CAME BACK NEGATIVE.  TKT1042 - THE     *         
105600*  OPTIMALITY MESSAGE IS ALSO CAPTURED TO WS-FINAL-STATUS-MSG   *         
105700*  FOR 630-WRITE-SUMMARY (SEE 105-EMIT-RUN-HEADER).             *         
105800*----------------------------------------------------------------*        
105900 420-EMIT-ENTER-LINE.                                                     
106000     MOVE SPACES TO WS-RESULT-MESSAGE                                     
106100     IF SOLUTION-IS-OPTIMAL                                               
106200        MOVE 'NO NEGATIVE IMPROVEMENT INDEX - SOLUTION OPTIMAL'           
106300                                  TO WS-RESULT-MESSAGE                    
106400        MOVE 'NO NEGATIVE IMPROVEMENT INDEX - SOLUTION OPTIMAL'           
106500                                  TO WS-FINAL-STATUS-MSG                  
106600     ELSE                                                                 
106700        MOVE WS-ENTER-ROW TO WS-EDIT-ROW                                  
106800        MOVE WS-ENTER-COL TO WS-EDIT-COL                                  
106900        MOVE WS-BEST-IMPROVE TO WS-EDIT-IMPROVE                           
107000        MOVE 'ENTERING CELL ROW '                                         
107100                                  TO WS-RESULT-MESSAGE (1:18)             
107200        MOVE WS-EDIT-ROW TO WS-RESULT-MESSAGE (19:2)                      
107300        MOVE ' COL '                                                      
107400                                  TO WS-RESULT-MESSAGE (21:5)             
107500        MOVE WS-EDIT-COL TO WS-RESULT-MESSAGE (26:2)                      
107600        MOVE ' INDEX '                                                    
107700                                  TO WS-RESULT-MESSAGE (28:7)             
107800        MOVE WS-EDIT-IMPROVE TO WS-RESULT-MESSAGE (35:8)                  
107900     END-IF                                                               
108000     PERFORM 500-EMIT-LINE                                                
108100     CONTINUE.                                                            
108200*----------------------------------------------------------------*        
108300*  430-TRACE-CLOSED-LOOP - RULE 6.  FINDS THE UNIQUE CLOSED     *         
108400*  LOOP OF BASIC CELLS (PLUS THE ENTERING CELL) THAT ALTERNATES *         
108500*  HORIZONTAL AND VERTICAL MOVES BACK TO THE ENTERING CELL.     *         
108600*  THIS SHOP HAS NO RECURSION AVAILABLE IN THIS DIALECT, SO     *         
108700*  THE SEARCH IS KEPT AS AN EXPLICIT STACK (LOOP-PATH-TABLE)    *         
108800*  WITH LOOP-TRY-TABLE REMEMBERING THE NEXT CANDIDATE TO TRY AT *         
108900*  EACH DEPTH WHEN BACKTRACKING (TKT0355, TKT0861).  TKT0988 -  *         
109000*  PRINTS THE CLOSED-LOOP CELL LIST ONCE THE SEARCH CLOSES.     *         
109100*----------------------------------------------------------------*        
109200 430-TRACE-CLOSED-LOOP.                                                   
109300     SET LOOP-CELL-NOT-FOUND TO TRUE                                      
109400     MOVE 1 TO WS-PATH-LEN                                                
109500     MOVE WS-ENTER-ROW TO PATH-ROW (1)                                    
109600     MOVE WS-ENTER-COL TO PATH-COL (1)                                    
109700     MOVE 1 TO TRY-NEXT (1)                                               
109800     PERFORM 430-SEARCH-STEP                                              
109900        UNTIL LOOP-CELL-FOUND                                             
110000           OR WS-PATH-LEN = 0                                             
110100     IF LOOP-CELL-FOUND                                                   
110200        PERFORM 430-WRITE-LOOP-LIST                                       
110300     END-IF                                                               
110400     CONTINUE.                                                            
110500*----------------------------------------------------------------*        
110600*  ONE STEP OF THE DEPTH-FIRST SEARCH.  AN ODD DEPTH MOVES      *         
110700*  ALONG THE CURRENT ROW (SAME ROW, NEW COLUMN); AN EVEN DEPTH  *         
110800*  MOVES ALONG THE CURRENT COLUMN (SAME COLUMN, NEW ROW).  A    *         
110900*  STEP BACK TO THE ENTERING CELL AT DEPTH 4 OR MORE CLOSES     *         
111000*  THE LOOP.  RUNNING OUT OF CANDIDATES AT A DEPTH POPS THE     *         
111100*  STACK (BACKTRACK) BY DROPPING WS-PATH-LEN BY ONE.            *         
111200*----------------------------------------------------------------*        
111300 430-SEARCH-STEP.                                                         
111400     DIVIDE WS-PATH-LEN BY 2 GIVING WS-MOD-QUOTIENT                       
111500                        REMAINDER WS-MOD-REMAINDER                        
111600     IF WS-MOD-REMAINDER = 1                                              
111700        PERFORM 430-TRY-ROW-MOVE                                          
111800     ELSE                                                                 
111900        PERFORM 430-TRY-COL-MOVE                                          
112000     END-IF                                                               
112100     CONTINUE.                                                            
112200*                                                                         
112300 430-TRY-ROW-MOVE.                                                        
112400     MOVE PATH-ROW (WS-PATH-LEN) TO WS-SUB-1                              
112500     MOVE TRY-NEXT (WS-PATH-LEN) TO WS-SUB-2                              
112600     SET  SW-CELL-FOUND TO FALSE                                          
112700     PERFORM 430-SCAN-ROW-CANDIDATE                                       
112800        VARYING WS-SUB-2 FROM WS-SUB-2 BY 1                               
112900          UNTIL WS-SUB-2 > WS-NUM-DESTS                                   
113000             OR LOOP-CELL-FOUND                                           
113100             OR SW-CELL-FOUND = 'Y'                                       
113200     IF SW-CELL-FOUND NOT = 'Y'                                           
113300        SUBTRACT 1 FROM WS-PATH-LEN                                       
113400     END-IF                                                               
113500     CONTINUE.                                                            
113600*                                                                         
113700 430-SCAN-ROW-CANDIDATE.                                                  
113800     IF WS-SUB-2 NOT = PATH-COL (WS-PATH-LEN)                             
113900        IF WS-PATH-LEN >= 4                                               
114000           AND WS-SUB-1 = WS-ENTER-ROW                                    
114100           AND WS-SUB-2 = WS-ENTER-COL                                    
114200           MOVE 'Y' TO SW-CELL-FOUND                                      
114300           SET LOOP-CELL-FOUND TO TRUE                                    
114400           MOVE WS-SUB-2 TO TRY-NEXT (WS-PATH-LEN)                        
114500        ELSE                                                              
114600           IF CELL-IS-BASIC (WS-SUB-1 WS-SUB-2)                           
114700              MOVE 'Y' TO SW-CELL-FOUND                                   
114800              ADD 1 TO WS-SUB-2 GIVING TRY-NEXT (WS-PATH-LEN)             
114900              ADD 1 TO WS-PATH-LEN                                        
115000              MOVE WS-SUB-1 TO PATH-ROW (WS-PATH-LEN)                     
115100              MOVE WS-SUB-2 TO PATH-COL (WS-PATH-LEN)                     
115200              MOVE 1 TO TRY-NEXT (WS-PATH-LEN)                            
115300           END-IF                                                         
115400        END-IF                                                            
115500     END-IF                                                               
115600     CONTINUE.                                                            
115700* TKT1042 - ADDED "OR LOOP-CELL-FOUND" BELOW TO MATCH 430-TRY-ROW-        
115800* MOVE - THE LOOP NEVER STOPPED EARLY ON A COLUMN-MOVE CLOSURE            
115900* BEFORE.                                                                 
116000 430-TRY-COL-MOVE.                                                        
116100     MOVE PATH-COL (WS-PATH-LEN) TO WS-SUB-1                              
116200     MOVE TRY-NEXT (WS-PATH-LEN) TO WS-SUB-2                              
116300     SET  SW-CELL-FOUND TO FALSE                                          
116400     PERFORM 430-SCAN-COL-CANDIDATE                                       
116500        VARYING WS-SUB-2 FROM WS-SUB-2 BY 1                               
116600          UNTIL WS-SUB-2 > WS-NUM-SOURCES                                 
116700             OR LOOP-CELL-FOUND                                           
116800             OR SW-CELL-FOUND = 'Y'                                       
116900     IF SW-CELL-FOUND NOT = 'Y'                                           
117000        SUBTRACT 1 FROM WS-PATH-LEN                                       
117100     END-IF                                                               
117200     CONTINUE.                                                            
117300* TKT1042 - ADDED THE ENTER-ROW/ENTER-COL CLOSURE TEST BELOW, THE         
117400* SAME ONE 430-SCAN-ROW-CANDIDATE USES.  EVERY REAL TRANSPORTATION        
117500* LOOP HAS AN EVEN CELL COUNT SO THE CLOSING MOVE IS ALWAYS A             
117600* COLUMN MOVE - WITHOUT THIS TEST THE SEARCH COULD NEVER RECOGNIZE        
117700* THE LOOP WAS CLOSED AND ALWAYS BACKTRACKED TO EMPTY.                    
117800 430-SCAN-COL-CANDIDATE.                                                  
117900     IF WS-SUB-2 NOT = PATH-ROW (WS-PATH-LEN)                             
118000        IF WS-PATH-LEN >= 4                                               
118100           AND WS-SUB-2 = WS-ENTER-ROW                                    
118200           AND WS-SUB-1 = WS-ENTER-COL                                    
118300           MOVE 'Y' TO SW-CELL-FOUND                                      
118400           SET LOOP-CELL-FOUND TO TRUE                                    
118500           MOVE WS-SUB-2 TO TRY-NEXT (WS-PATH-LEN)                        
118600        ELSE                                                              
118700           IF CELL-IS-BASIC (WS-SUB-2 WS-SUB-1)                           
118800              MOVE 'Y' TO SW-CELL-FOUND                                   
118900              ADD 1 TO WS-SUB-2 GIVING TRY-NEXT (WS-PATH-LEN)             
119000              ADD 1 TO WS-PATH-LEN                                        
119100              MOVE WS-SUB-2 TO PATH-ROW (WS-PATH-LEN)                     
119200              MOVE WS-SUB-1 TO PATH-COL (WS-PATH-LEN)                     
119300              MOVE 1 TO TRY-NEXT (WS-PATH-LEN)                            
119400           END-IF                                                         
119500        END-IF                                                            
119600     END-IF                                                               
119700     CONTINUE.                                                            
119800*----------------------------------------------------------------*        
119900*  430-WRITE-LOOP-LIST - REPORT LINE 3C (TKT0988).  PRINTS THE  *         
120000*  CLOSED LOOP IN VISIT ORDER, MARKING THE +/- SIGN PER RULE 6  *         
120100*  (EVEN PATH-INDEX/ODD WS-SUB-1 ADDS, THE ALTERNATE SUBTRACTS, *         
120200*  SAME REMAINDER TEST 440-APPLY-ONE-CORNER USES AT PIVOT TIME).*         
120300*----------------------------------------------------------------*        
120400 430-WRITE-LOOP-LIST.                                                     
120500     MOVE 'CLOSED LOOP CELL LIST (+ ADDS, - SUBTRACTS)'                   
120600                             TO WS-RESULT-MESSAGE                         
120700     PERFORM 500-EMIT-LINE                                                
120800     PERFORM 430-WRITE-ONE-LOOP-CELL                                      
120900        VARYING WS-SUB-1 FROM 1 BY 1                                      
121000          UNTIL WS-SUB-1 > WS-PATH-LEN                                    
121100     CONTINUE.                                                            
121200*                                                                         
121300 430-WRITE-ONE-LOOP-CELL.                                                 
121400     MOVE SPACES TO SOLUTION-OUT-REC                                      
121500     MOVE WS-SUB-1 TO LOOP-STEP-O                                         
121600     DIVIDE WS-SUB-1 BY 2 GIVING WS-MOD-QUOTIENT                          
121700                        REMAINDER WS-MOD-REMAINDER                        
121800     IF WS-MOD-REMAINDER = 1                                              
121900        MOVE '+' TO LOOP-SIGN-O                                           
122000     ELSE                                                                 
122100        MOVE '-' TO LOOP-SIGN-O                                           
122200     END-IF                                                               
122300     MOVE PATH-ROW (WS-SUB-1) TO LOOP-ROW-O                               
122400     MOVE PATH-COL (WS-SUB-1) TO LOOP-COL-O                               
122500     WRITE SOLUTION-OUT-REC                                               
122600     IF NOT SOLUTION-OUT-OK                                               
122700        DISPLAY 'ERROR WRITING SOLUTION-OUT'                              
122800        GO TO 900-ERROR                                                   
122900     END-IF                                                               
123000     CONTINUE.                                                            
123100*----------------------------------------------------------------*        
123200*  440-PIVOT-REALLOCATE - RULE 7.  THETA IS THE SMALLEST        *         
123300*  ALLOCATION ON A MINUS (ODD-DEPTH, NON-ENTERING) CORNER OF    *         
123400*  THE LOOP.  THETA IS ADDED AT EVERY PLUS CORNER AND           *         
123500*  SUBTRACTED AT EVERY MINUS CORNER; THE FIRST MINUS CORNER TO  *         
123600*  HIT EXACTLY ZERO LEAVES THE BASIS (TKT0861 - ON A TIE, THE   *         
123700*  FIRST ONE ENCOUNTERED IS DEMOTED, NOT THE LAST).  TKT0988 -  *         
123800*  PRINTS THETA AND THE LEAVING CELL ONCE THE PIVOT IS APPLIED. *         
123900*----------------------------------------------------------------*        
124000 440-PIVOT-REALLOCATE.                                                    
124100     PERFORM 440-FIND-THETA                                               
124200     MOVE WS-ENTER-ROW TO WS-LEAVE-ROW                                    
124300     MOVE WS-ENTER-COL TO WS-LEAVE-COL                                    
124400     PERFORM 440-APPLY-ONE-CORNER                                         
124500        VARYING WS-SUB-1 FROM 1 BY 1                                      
124600          UNTIL WS-SUB-1 > WS-PATH-LEN                                    
124700     SET  CELL-IS-BASIC (WS-ENTER-ROW WS-ENTER-COL) TO TRUE               
124800     ADD  1 TO WS-BASIC-CELL-CNT                                          
124900     SET  CELL-NOT-BASIC (WS-LEAVE-ROW WS-LEAVE-COL) TO TRUE              
125000     SUBTRACT 1 FROM WS-BASIC-CELL-CNT                                    
125100     PERFORM 440-EMIT-PIVOT-LINE                                          
125200     CONTINUE.                                                            
125300*                                                                         
125400 440-FIND-THETA.                                                          
125500     MOVE 0 TO WS-THETA                                                   
125600     SET  THETA-NOT-YET-FOUND TO TRUE                                     
125700     PERFORM 440-CHECK-ONE-CORNER                                         
125800        VARYING WS-SUB-1 FROM 2 BY 2                                      
125900          UNTIL WS-SUB-1 > WS-PATH-LEN                                    
126000     CONTINUE.                                                            
126100*                                                                         
126200 440-CHECK-ONE-CORNER.                                                    
126300     MOVE PATH-ROW (WS-SUB-1) TO WS-SUB-2                                 
126400     MOVE PATH-COL (WS-SUB-1) TO WS-SUB-3                                 
126500     IF THETA-NOT-YET-FOUND                                               
126600        OR ALLOC-QTY (WS-SUB-2 WS-SUB-3) < WS-THETA                       
126700        MOVE ALLOC-QTY (WS-SUB-2 WS-SUB-3) TO WS-THETA                    
126800        MOVE WS-SUB-2 TO WS-LEAVE-ROW                                     
126900        MOVE WS-SUB-3 TO WS-LEAVE-COL                                     
127000        SET  THETA-ALREADY-FOUND TO TRUE                                  
127100     END-IF                                                               
127200     CONTINUE.                                                            
127300*                                                                         
127400 440-APPLY-ONE-CORNER.                                                    
127500     MOVE PATH-ROW (WS-SUB-1) TO WS-SUB-2                                 
127600     MOVE PATH-COL (WS-SUB-1) TO WS-SUB-3                                 
127700     DIVIDE WS-SUB-1 BY 2 GIVING WS-MOD-QUOTIENT                          
127800                        REMAINDER WS-MOD-REMAINDER                        
127900     IF WS-MOD-REMAINDER = 1                                              
128000        ADD WS-THETA TO ALLOC-QTY (WS-SUB-2 WS-SUB-3)                     
128100     ELSE                                                                 
128200        SUBTRACT WS-THETA                                                 
128300              FROM ALLOC-QTY (WS-SUB-2 WS-SUB-3)                          
128400     END-IF                                                               
128500     CONTINUE.                                                            
128600*----------------------------------------------------------------*        
128700*  440-EMIT-PIVOT-LINE - REPORT LINE 3D (TKT0988).  THETA (THE  *         
128800*  ALLOCATION SHIFTED) AND THE LEAVING CELL, WITH A DEGENERACY  *         
128900*  NOTE WHEN THETA CAME BACK ZERO.                               *        
129000*----------------------------------------------------------------*        
129100 440-EMIT-PIVOT-LINE.                                                     
129200     MOVE SPACES TO WS-RESULT-MESSAGE                                     
129300     MOVE WS-THETA TO WS-EDIT-IMPROVE                                     
129400     MOVE WS-LEAVE-ROW TO WS-EDIT-ROW                                     
129500     MOVE WS-LEAVE-COL TO WS-EDIT-COL                                     
129600     MOVE 'THETA '                                                        
129700                               TO WS-RESULT-MESSAGE (1:6)                 
129800     MOVE WS-EDIT-IMPROVE TO WS-RESULT-MESSAGE (7:8)                      
129900     MOVE ' LEAVING CELL ROW '                                            
130000                               TO WS-RESULT-MESSAGE (15:18)               
130100     MOVE WS-EDIT-ROW TO WS-RESULT-MESSAGE (33:2)                         
130200     MOVE ' COL '                                                         
130300                               TO WS-RESULT-MESSAGE (35:5)                
130400     MOVE WS-EDIT-COL TO WS-RESULT-MESSAGE (40:2)                         
130500     IF WS-THETA = 0                                                      
130600        MOVE ' (DEGENERATE PIVOT)'                                        
130700                               TO WS-RESULT-MESSAGE (42:19)               
130800     END-IF                                                               
130900     PERFORM 500-EMIT-LINE                                                
131000     CONTINUE.                                                            
131100*================================================================*        
131200*  450-COMPUTE-TOTAL-COST - RULE 8.  SUMS ALLOC-QTY TIMES ITS   *         
131300*  UNIT COST OVER EVERY BASIC CELL.  CALLED ONCE AFTER THE IBFS *         
131400*  IS BUILT AND AGAIN AFTER EVERY SUCCESSFUL PIVOT SO THE       *         
131500*  RUNNING COST SHOWN IN THE TRACE IS ALWAYS CURRENT.            *        
131600*================================================================*        
131700 450-COMPUTE-TOTAL-COST.                                                  
131800     MOVE 0 TO WS-OPTIMAL-COST                                            
131900     PERFORM 450-ADD-ONE-ROW                                              
132000        VARYING WS-SUB-1 FROM 1 BY 1                                      
132100          UNTIL WS-SUB-1 > WS-NUM-SOURCES                                 
132200     CONTINUE.                                                            
132300*                                                                         
132400 450-ADD-ONE-ROW.                                                         
132500     PERFORM 450-ADD-ONE-CELL                                             
132600        VARYING WS-SUB-2 FROM 1 BY 1                                      
132700          UNTIL WS-SUB-2 > WS-NUM-DESTS                                   
132800     CONTINUE.                                                            
132900*                                                                         
133000 450-ADD-ONE-CELL.                                                        
133100     IF CELL-IS-BASIC (WS-SUB-1 WS-SUB-2)                                 
133200        COMPUTE WS-OPTIMAL-COST = WS-OPTIMAL-COST +                       
133300                ALLOC-QTY (WS-SUB-1 WS-SUB-2) *                           
133400                COST-COL  (WS-SUB-1 WS-SUB-2)                             
133500     END-IF                                                               
133600     CONTINUE.                                                            
133700*----------------------------------------------------------------*        
133800*  450-WRITE-ALLOC-AFTER-PIVOT - REPORT LINE 3E (TKT0988).       *        
133900*  SAME ROW-BY-ROW SHIPMENT TABLE AS THE FINAL WRITE-UP          *        
134000*  (610-WRITE-ONE-ALLOC-ROW), PRINTED AGAIN HERE SO EACH         *        
134100*  ITERATION SHOWS THE TABLEAU THE PIVOT LEFT BEHIND.            *        
134200*----------------------------------------------------------------*        
134300 450-WRITE-ALLOC-AFTER-PIVOT.                                             
134400     MOVE 'ALLOCATION AFTER PIVOT (SOURCE BY DEST)'                       
134500                             TO WS-RESULT-MESSAGE                         
134600     PERFORM 500-EMIT-LINE                                                
134700     PERFORM 610-WRITE-ONE-ALLOC-ROW                                      
134800        VARYING WS-SUB-1 FROM 1 BY 1                                      
134900          UNTIL WS-SUB-1 > WS-NUM-SOURCES                                 
135000     CONTINUE.                                                            
135100*----------------------------------------------------------------*        
135200*  450-EMIT-RUNNING-COST - REPORT LINE 3F (TKT0988).  THE       *         
135300*  RUNNING TOTAL FREIGHT COST AFTER THIS ITERATION'S PIVOT.      *        
135400*----------------------------------------------------------------*        
135500 450-EMIT-RUNNING-COST.                                                   
135600     MOVE SPACES TO WS-RESULT-MESSAGE                                     
135700     MOVE WS-OPTIMAL-COST TO WS-EDIT-COST                                 
135800     MOVE 'RUNNING TOTAL COST: '                                          
135900                               TO WS-RESULT-MESSAGE (1:20)                
136000     MOVE WS-EDIT-COST TO WS-RESULT-MESSAGE (21:15)                       
136100     PERFORM 500-EMIT-LINE                                                
136200     CONTINUE.                                                            
136300*================================================================*        
136400*  5 0 0 - E M I T - L I N E                                    *         
136500*  NARRATIVE-TRACE HELPER.  MOVES WS-RESULT-MESSAGE INTO THE    *         
136600*  PLAIN-TEXT VIEW OF SOLUTION-OUT-REC AND WRITES IT.  EVERY    *         
136700*  NARRATIVE LINE OF THE TRACE - HEADERS, PER-ITERATION DETAIL, *         
136800*  CLOSED-LOOP NOTES - RIDES THROUGH HERE SO THE WRITE ITSELF   *         
136900*  IS CODED ONCE (TKT0355).                                      *        
137000*================================================================*        
137100 500-EMIT-LINE.                                                           
137200     MOVE SPACES TO SOLUTION-OUT-REC                                      
137300     MOVE WS-RESULT-MESSAGE TO SOLUTION-LINE-TEXT                         
137400     WRITE SOLUTION-OUT-REC                                               
137500     IF NOT SOLUTION-OUT-OK                                               
137600        DISPLAY 'ERROR WRITING SOLUTION-OUT'                              
137700        DISPLAY 'FILE STATUS = ' FS-SOLUTION-OUT                          
137800        GO TO 900-ERROR                                                   
137900     END-IF                                                               
138000     MOVE SPACES TO WS-RESULT-MESSAGE                                     
138100     CONTINUE.                                                            
138200*================================================================*        
138300*  6 0 0 - W R I T E - S O L U T I O N                          *         
138400*  RULE 7 (OUTPUT SIDE).  EMITS THE FINAL NARRATIVE TRACE -     *         
138500*  A RUN HEADER, THE ALLOCATION TABLE, THE U/V POTENTIALS AND   *         
138600*  THE CLOSING SUMMARY LINE - IN THAT ORDER.                     *        
138700*================================================================*        
138800 600-WRITE-SOLUTION.                                                      
138900     MOVE 'TRANSPORTATION PROBLEM SOLUTION - LEAST COST/MODI'             
139000                             TO WS-RESULT-MESSAGE                         
139100     PERFORM 500-EMIT-LINE                                                
139200     IF PROBLEM-UNBALANCED                                                
139300        PERFORM 630-WRITE-SUMMARY                                         
139400     ELSE                                                                 
139500        PERFORM 610-WRITE-ALLOC-TABLE                                     
139600        PERFORM 620-WRITE-POTENTIALS                                      
139700        PERFORM 630-WRITE-SUMMARY                                         
139800     END-IF                                                               
139900     CONTINUE.                                                            
140000*----------------------------------------------------------------*        
140100*  610-WRITE-ALLOC-TABLE - ONE LINE PER SOURCE ROW, ONE EDITED  *         
140200*  QUANTITY PER DESTINATION COLUMN, BLANK WHEN NON-BASIC.       *         
140300*----------------------------------------------------------------*        
140400 610-WRITE-ALLOC-TABLE.                                                   
140500     MOVE 'FINAL SHIPMENT ALLOCATION (SOURCE BY DEST)'                    
140600                             TO WS-RESULT-MESSAGE                         
140700     PERFORM 500-EMIT-LINE                                                
140800     PERFORM 610-WRITE-ONE-ALLOC-ROW                                      
140900        VARYING WS-SUB-1 FROM 1 BY 1                                      
141000          UNTIL WS-SUB-1 > WS-NUM-SOURCES                                 
141100     CONTINUE.                                                            
141200*                                                                         
141300 610-WRITE-ONE-ALLOC-ROW.                                                 
141400     MOVE SPACES TO SOLUTION-OUT-REC                                      
141500     MOVE WS-SUB-1 TO ALLOC-SOURCE-NO-O                                   
141600     PERFORM 610-MOVE-ONE-QTY                                             
141700        VARYING WS-SUB-2 FROM 1 BY 1                                      
141800          UNTIL WS-SUB-2 > WS-NUM-DESTS                                   
141900     WRITE SOLUTION-OUT-REC                                               
142000     IF NOT SOLUTION-OUT-OK                                               
142100        DISPLAY 'ERROR WRITING SOLUTION-OUT'                              
142200        GO TO 900-ERROR                                                   
142300     END-IF                                                               
142400     CONTINUE.                                                            
142500*                                                                         
142600 610-MOVE-ONE-QTY.                                                        
142700     IF CELL-IS-BASIC (WS-SUB-1 WS-SUB-2)                                 
142800        MOVE ALLOC-QTY (WS-SUB-1 WS-SUB-2)                                
142900                         TO ALLOC-QTY-O (WS-SUB-2)                        
143000     ELSE                                                                 
143100        MOVE 0 TO ALLOC-QTY-O (WS-SUB-2)                                  
143200     END-IF                                                               
143300     CONTINUE.                                                            
143400*----------------------------------------------------------------*        
143500*  620-WRITE-POTENTIALS - ONE LINE PER ROW POTENTIAL (U), THEN  *         
143600*  ONE LINE PER COLUMN POTENTIAL (V).  A POTENTIAL THAT WAS     *         
143700*  NEVER REACHED BY 410-COMPUTE-POTENTIALS PRINTS THE UNSET     *         
143800*  LITERAL RATHER THAN A MISLEADING ZERO.                        *        
143900*----------------------------------------------------------------*        
144000 620-WRITE-POTENTIALS.                                                    
144100     MOVE 'ROW AND COLUMN POTENTIALS (U / V)'                             
144200                             TO WS-RESULT-MESSAGE                         
144300     PERFORM 500-EMIT-LINE                                                
144400     PERFORM 620-WRITE-ONE-U-LINE                                         
144500        VARYING WS-SUB-1 FROM 1 BY 1                                      
144600          UNTIL WS-SUB-1 > WS-NUM-SOURCES                                 
144700     PERFORM 620-WRITE-ONE-V-LINE                                         
144800        VARYING WS-SUB-1 FROM 1 BY 1                                      
144900          UNTIL WS-SUB-1 > WS-NUM-DESTS                                   
145000     CONTINUE.                                                            
145100*                                                                         
145200 620-WRITE-ONE-U-LINE.                                                    
145300     MOVE SPACES TO SOLUTION-OUT-REC                                      
145400     MOVE 'U' TO POTENTIAL-LETTER-O                                       
145500     MOVE WS-SUB-1 TO POTENTIAL-INDEX-O                                   
145600     IF U-IS-SET (WS-SUB-1)                                               
145700        MOVE U-VALUE (WS-SUB-1) TO POTENTIAL-VALUE-O                      
145800        MOVE SPACES TO POTENTIAL-UNSET-LIT-O                              
145900     ELSE                                                                 
146000        MOVE 0 TO POTENTIAL-VALUE-O                                       
146100        MOVE '(NOT REACHED)' TO POTENTIAL-UNSET-LIT-O                     
146200     END-IF                                                               
146300     WRITE SOLUTION-OUT-REC                                               
146400     IF NOT SOLUTION-OUT-OK                                               
146500        GO TO 900-ERROR                                                   
146600     END-IF                                                               
146700     CONTINUE.                                                            
146800*                                                                         
146900 620-WRITE-ONE-V-LINE.                                                    
147000     MOVE SPACES TO SOLUTION-OUT-REC                                      
147100     MOVE 'V' TO POTENTIAL-LETTER-O                                       
147200     MOVE WS-SUB-1 TO POTENTIAL-INDEX-O                                   
147300     IF V-IS-SET (WS-SUB-1)                                               
147400        MOVE V-VALUE (WS-SUB-1) TO POTENTIAL-VALUE-O                      
147500        MOVE SPACES TO POTENTIAL-UNSET-LIT-O                              
147600     ELSE                                                                 
147700        MOVE 0 TO POTENTIAL-VALUE-O                                       
147800        MOVE '(NOT REACHED)' TO POTENTIAL-UNSET-LIT-O                     
147900     END-IF                                                               
148000     WRITE SOLUTION-OUT-REC                                               
148100     IF NOT SOLUTION-OUT-OK                                               
148200        GO TO 900-ERROR                                                   
148300     END-IF                                                               
148400     CONTINUE.                                                            
148500*----------------------------------------------------------------*        
148600*  630-WRITE-SUMMARY - THE CLOSING LINE OF THE TRACE - OPTIMAL  *         
148700*  FREIGHT COST, ITERATION COUNT, AND THE RESULT MESSAGE (AN    *         
148800*  UNBALANCED-PROBLEM WARNING ALSO LANDS HERE PER TKT0633).     *         
148900*  TKT1042 - PULLS THE MESSAGE FROM WS-FINAL-STATUS-MSG, NOT    *         
149000*  WS-RESULT-MESSAGE - THE LATTER IS ALWAYS BLANK BY THE TIME   *         
149100*  WE GET HERE BECAUSE 600-WRITE-SOLUTION'S OWN 500-EMIT-LINE   *         
149200*  CALL CLEARS IT BEFORE 610/620 EVEN RUN.                       *        
149300*----------------------------------------------------------------*        
149400 630-WRITE-SUMMARY.                                                       
149500     MOVE SPACES TO SOLUTION-OUT-REC                                      
149600     IF PROBLEM-UNBALANCED                                                
149700        MOVE 'RESULT - UNBALANCED' TO SUMMARY-LABEL-O                     
149800        MOVE 0 TO SUMMARY-COST-O                                          
149900        MOVE 0 TO SUMMARY-ITER-O                                          
150000     ELSE                                                                 
150100        IF SOLUTION-IS-OPTIMAL                                            
150200           MOVE 'RESULT - OPTIMAL' TO SUMMARY-LABEL-O                     
150300        ELSE                                                              
150400           MOVE 'RESULT - ITER CAP HIT' TO SUMMARY-LABEL-O                
150500        END-IF                                                            
150600        MOVE WS-OPTIMAL-COST TO SUMMARY-COST-O                            
150700        MOVE WS-ITER-COUNT   TO SUMMARY-ITER-O                            
150800     END-IF                                                               
150900     MOVE WS-FINAL-STATUS-MSG TO SUMMARY-MESSAGE-O                        
151000     WRITE SOLUTION-OUT-REC                                               
151100     IF NOT SOLUTION-OUT-OK                                               
151200        GO TO 900-ERROR                                                   
151300     END-IF                                                               
151400     CONTINUE.                                                            
151500*================================================================*        
151600*  9 0 0 - C L E A N U P   /   9 0 0 - E R R O R                *         
151700*================================================================*        
151800 900-CLEANUP.                                                             
151900     CLOSE COST-SUPPLY-DEMAND-IN                                          
152000           DEMAND-IN                                                      
152100           SOLUTION-OUT                                                   
152200     DISPLAY 'TRANSPRT - RUN COMPLETE - SOURCES: ' WS-NUM-SOURCES         
152300     DISPLAY 'TRANSPRT - RUN COMPLETE - DESTS:    ' WS-NUM-DESTS          
152400     DISPLAY 'TRANSPRT - RUN COMPLETE - ITERS:    ' WS-ITER-COUNT         
152500     CONTINUE.                                                            
152600*                                                                         
152700 900-ERROR.                                                               
152800     DISPLAY 'TRANSPRT - ABNORMAL TERMINATION'                            
152900     GOBACK.                                                              
